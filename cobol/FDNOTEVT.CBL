000010*    FDNOTEVT.CBL                                                         
000020*    RECORD LAYOUT - NOTIFICATION EVENT                                   
000030*    EMITTED ONCE PER DECIDED TRANSACTION.  DRAINED BY THE                
000040*    CUSTOMER-NOTIFICATION STEP TO BUILD THE ALERT LINE OR,               
000050*    FOR LARGE AMOUNTS, TO FEED THE OUTBOX RETRY QUEUE.                   
000051*                                                                         
000052*    "LARGE" MEANS OVER THE ALERT-ROUTING THRESHOLD TESTED BY             
000053*    THE CUSTOMER-NOTIFICATION STEP AGAINST NEV-AMOUNT BELOW -            
000054*    SEE THAT PROGRAM FOR THE THRESHOLD VALUE AND ROUTING RULE.           
000055*    THIS FILE ITSELF DOES NOT CARE WHICH PATH A GIVEN RECORD             
000056*    TAKES; IT IS WRITTEN THE SAME WAY REGARDLESS OF OUTCOME.             
000060*                                                                         
000070     FD  NOTIFICATION-EVENT-FILE                                          
000080         LABEL RECORDS ARE STANDARD.                                      
000090*                                                                         
000100     01  NEV-NOTIFICATION-EVENT.                                          
000101*        TXN-ID/CUSTOMER-ID/AMOUNT ARE CARRIED FORWARD FROM THE           
000102*        ORIGINAL TRANSACTION REQUEST UNCHANGED, SO THE ALERT             
000103*        TEXT CAN NAME THE TRANSACTION WITHOUT REOPENING                  
000104*        TRANSACTION-HISTORY-FILE.                                        
000110         05  NEV-TXN-ID                  PIC X(36).                       
000120         05  NEV-CUSTOMER-ID             PIC X(20).                       
000130         05  NEV-AMOUNT                  PIC S9(9)V99.                    
000131*        STATUS CARRIES THE DECISION OUTCOME - APPROVED,                  
000132*        REJECTED, OR ERROR.  ONE EVENT IS WRITTEN PER DECIDED            
000133*        TRANSACTION REGARDLESS OF OUTCOME; 88-LEVEL NEV-STATUS-          
000134*        APPROVED BELOW LETS DOWNSTREAM STEPS TELL THE TWO                
000135*        APART WITHOUT RE-EDITING THE RAW STATUS TEXT.                    
000140         05  NEV-STATUS                  PIC X(10).                       
000150             88  NEV-STATUS-APPROVED     VALUE "APPROVED  ".              
000160         05  NEV-RESPONSE-CODE           PIC X(02).                       
000161*        TIMESTAMP IS WHEN THE DECISION WAS MADE, NOT WHEN THE            
000162*        NOTIFICATION IS EVENTUALLY DELIVERED - CARRIED BOTH AS           
000163*        EDITED PIC X AND REDEFINED NUMERIC COMPONENTS, THE               
000164*        SAME PATTERN USED ON THE HISTORY AND OUTBOX LAYOUTS.             
000170         05  NEV-TIMESTAMP-DATE          PIC X(08).                       
000180         05  NEV-TIMESTAMP-DATE-R REDEFINES                               
000190                 NEV-TIMESTAMP-DATE.                                      
000200             10  NEV-TIMESTAMP-CCYY      PIC 9(04).                       
000210             10  NEV-TIMESTAMP-MM        PIC 9(02).                       
000220             10  NEV-TIMESTAMP-DD        PIC 9(02).                       
000230         05  NEV-TIMESTAMP-TIME          PIC X(06).                       
000231*        CORRELATION-ID LINKS THIS EVENT BACK TO THE                      
000232*        TRANSACTION-HISTORY RECORD FOR THE SAME DECISION.                
000240         05  NEV-CORRELATION-ID          PIC X(36).                       
000250         05  FILLER                      PIC X(01).                       
