000010*    SLNOTEVT.CBL                                                         
000020*    FILE-CONTROL ENTRY FOR THE NOTIFICATION EVENT FILE.                  
000030*    HAND-OFF FROM THE DECISION ENGINE TO THE NOTIFICATION                
000040*    BATCH STEP.  ONE RECORD PER DECIDED TRANSACTION.                     
000050*                                                                         
000060     SELECT NOTIFICATION-EVENT-FILE ASSIGN TO "NOTEVT"                    
000070         ORGANIZATION IS LINE SEQUENTIAL                                  
000080         ACCESS MODE IS SEQUENTIAL                                        
000090         FILE STATUS IS WS-NEV-FILE-STATUS.                               
