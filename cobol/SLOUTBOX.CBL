000010*    SLOUTBOX.CBL                                                         
000020*    FILE-CONTROL ENTRY FOR THE OUTBOX RETRY BOOKKEEPING FILE.            
000030*    RELATIVE ORGANIZATION, KEYED BY OUTBOX-ID.  WRITTEN BY THE           
000040*    NOTIFICATION STEP WHEN DELIVERY IS SIMULATED TO FAIL, AND            
000050*    READ/REWRITTEN/DELETED BY THE OUTBOX RETRY SCHEDULER.                
000060*                                                                         
000070     SELECT OUTBOX-EVENT-FILE ASSIGN TO "OUTBOX"                          
000080         ORGANIZATION IS RELATIVE                                         
000090         ACCESS MODE IS DYNAMIC                                           
000100         RELATIVE KEY IS WS-OBX-REL-KEY                                   
000110         FILE STATUS IS WS-OBX-FILE-STATUS.                               
