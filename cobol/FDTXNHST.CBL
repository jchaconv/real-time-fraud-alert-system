000010*    FDTXNHST.CBL                                                         
000020*    RECORD LAYOUT - TRANSACTION HISTORY (DECISION AUDIT TRAIL)           
000030*    ONE RECORD PER TRANSACTION THAT HAS BEEN DECIDED, WHATEVER           
000040*    THE OUTCOME.  THE RESPONSE-CODE/STATUS PAIR IS WHAT THE              
000050*    IDEMPOTENCY CHECK RE-EMITS ON A DUPLICATE TXN-ID.                    
000051*                                                                         
000052*    THIS RECORD IS WRITTEN EXACTLY ONCE PER TXN-ID, REGARDLESS           
000053*    OF APPROVE/REJECT/ERROR OUTCOME - THE FILE IS THE SYSTEM             
000054*    OF RECORD FOR "DID WE ALREADY DECIDE THIS TRANSACTION," NOT          
000055*    JUST A LOG OF APPROVALS.  TXN-ID IS NOT A FILE KEY HERE (THE         
000056*    FILE IS READ SEQUENTIALLY AT START OF RUN TO BUILD THE               
000057*    IN-MEMORY LOOKUP TABLE - SEE WSHSTTBL.CBL), SO UNIQUENESS            
000058*    OF TXN-ID ACROSS THE FILE IS ENFORCED BY THE CALLING                 
000059*    PROGRAM'S DUPLICATE CHECK, NOT BY FILE ORGANIZATION.                 
000060*                                                                         
000070     FD  TRANSACTION-HISTORY-FILE                                         
000080         LABEL RECORDS ARE STANDARD.                                      
000090*                                                                         
000100     01  THS-TRANSACTION-HISTORY.                                         
000101*        TXN-ID IS THE CALLER'S IDEMPOTENCY KEY - A GUID-STYLE            
000102*        VALUE SUPPLIED ON THE INBOUND REQUEST, NOT GENERATED             
000103*        HERE.  A SECOND REQUEST WITH A TXN-ID ALREADY ON FILE            
000104*        IS A RETRANSMISSION, NOT A NEW TRANSACTION.                      
000110         05  THS-TXN-ID                  PIC X(36).                       
000111*        CORRELATION-ID TIES THIS HISTORY ROW BACK TO THE                 
000112*        NOTIFICATION-EVENT RECORD (IF ANY) RAISED FOR THE SAME           
000113*        DECISION, FOR END-TO-END TRACING WHEN SUPPORT IS ASKED           
000114*        "WHY DID THE CUSTOMER GET THAT ALERT."                           
000120         05  THS-CORRELATION-ID          PIC X(36).                       
000121*        ACCOUNT-ID/CUSTOMER-ID IDENTIFY WHOSE LIMIT WAS CHECKED.         
000122*        KEPT SEPARATE BECAUSE A CUSTOMER MAY CARRY MORE THAN             
000123*        ONE ACCOUNT NUMBER OVER THE RELATIONSHIP'S LIFETIME.             
000130         05  THS-ACCOUNT-ID              PIC X(20).                       
000140         05  THS-CUSTOMER-ID             PIC X(20).                       
000141*        AMOUNT/CURRENCY ARE THE TRANSACTION AS PRESENTED - NOT           
000142*        CONVERTED TO A HOME CURRENCY.  ZONED DECIMAL, TWO                
000143*        IMPLIED DECIMAL PLACES, SIGNED (SIGN IS ALWAYS POSITIVE          
000144*        IN PRACTICE BUT THE FIELD IS SIGNED SO A CREDIT-TYPE             
000145*        OPERATION CAN BE CARRIED LATER WITHOUT A LAYOUT CHANGE).         
000150         05  THS-AMOUNT                  PIC S9(9)V99.                    
000160         05  THS-CURRENCY                PIC X(03).                       
000161*        OPERATION-TYPE IS THE CARD-PRESENT/NOT-PRESENT/ATM/ETC           
000162*        CLASSIFICATION CARRIED FROM THE INBOUND REQUEST RECORD           
000163*        VERBATIM - NOT RE-EDITED HERE, SINCE THE EDIT ALREADY            
000164*        HAPPENED BEFORE THE DECISION WAS MADE.                           
000170         05  THS-OPERATION-TYPE          PIC X(16).                       
000180         05  THS-MERCHANT-ID             PIC X(20).                       
000190         05  THS-MERCHANT-NAME           PIC X(40).                       
000191*        MCC - MERCHANT CATEGORY CODE.  CARRIED FOR DOWNSTREAM            
000192*        REPORTING ONLY; THIS PROGRAM EDITS MCC FOR PRESENCE              
000193*        BUT DOES NOT INTERPRET THE CODE VALUE ITSELF.                    
000200         05  THS-MCC                     PIC X(04).                       
000210         05  THS-TERMINAL-ID             PIC X(20).                       
000211*        IP-ADDRESS IS OPTIONAL ON THE INBOUND REQUEST (CARD-             
000212*        PRESENT TRAFFIC HAS NONE).  WHEN PRESENT IT HAS ALREADY          
000213*        PASSED THE DOTTED-QUAD EDIT BEFORE REACHING THIS FILE.           
000220         05  THS-IP-ADDRESS              PIC X(15).                       
000230         05  THS-CHANNEL                 PIC X(16).                       
000231*        STATUS IS THE HIGH-LEVEL OUTCOME BUCKET.  RESPONSE-CODE          
000232*        BELOW CARRIES THE SPECIFIC REASON WITHIN THAT BUCKET -           
000233*        TOGETHER THE TWO FIELDS ARE WHAT GETS RE-EMITTED ON A            
000234*        DUPLICATE REQUEST SO THE CALLER SEES THE SAME ANSWER             
000235*        TWICE RATHER THAN HAVING THE TRANSACTION RE-DECIDED.             
000240         05  THS-STATUS                  PIC X(10).                       
000250             88  THS-STATUS-APPROVED     VALUE "APPROVED  ".              
000260             88  THS-STATUS-REJECTED     VALUE "REJECTED  ".              
000270             88  THS-STATUS-ERROR        VALUE "ERROR     ".              
000280         05  THS-RESPONSE-CODE           PIC X(02).                       
000281*            00 - WITHIN LIMIT, TRANSACTION APPROVED.                     
000282*            51 - WOULD EXCEED THE CUSTOMER'S DAILY SPEND LIMIT.          
000283*            34 - FAILED A FRAUD EDIT (BAD MCC, BAD IP, ETC).             
000284*            96 - SYSTEM ERROR - NO CUSTOMER-LIMIT RECORD MATCH           
000285*                 OR OTHER PROCESSING FAULT, NOT A CUSTOMER-              
000286*                 CAUSED REJECT.                                          
000287*            14 - CUSTOMER-ID NOT ON THE CUSTOMER-LIMIT MASTER.           
000290             88  THS-RESP-APPROVED       VALUE "00".                      
000300             88  THS-RESP-LIMIT-EXCEEDED VALUE "51".                      
000310             88  THS-RESP-FRAUD-REJECT   VALUE "34".                      
000320             88  THS-RESP-SYSTEM-ERROR   VALUE "96".                      
000330             88  THS-RESP-CUST-NOT-FOUND VALUE "14".                      
000331*        FREE-TEXT EXPLANATION OF THE STATUS/RESPONSE-CODE PAIR,          
000332*        SHOWN TO SUPPORT STAFF RESEARCHING A DECLINE - NOT               
000333*        INTENDED FOR DIRECT CUSTOMER DISPLAY.                            
000340         05  THS-DESCRIPTION             PIC X(60).                       
000341*        CREATED-AT DATE/TIME IS STAMPED ONCE, AT DECISION TIME,          
000342*        AND NEVER UPDATED - THIS IS A HISTORY FILE, NOT A                
000343*        MASTER FILE, SO THERE IS NO "LAST CHANGED" STAMP.                
000344*        CARRIED BOTH AS AN EDITED PIC X FIELD (FOR PRINTING              
000345*        AND FOR THE SORT KEY BUILT BY OTHER PROGRAMS AGAINST             
000346*        THIS SAME LAYOUT) AND REDEFINED BELOW INTO NUMERIC               
000347*        COMPONENT FIELDS FOR DATE ARITHMETIC.  CCYY-BASED SINCE          
000348*        THE 1998-99 Y2K REMEDIATION - SEE THE PROGRAMS THAT              
000349*        WRITE THIS FIELD FOR THE CHANGE-LOG DETAIL.                      
000350         05  THS-CREATED-AT-DATE         PIC X(08).                       
000360         05  THS-CREATED-AT-DATE-R REDEFINES                              
000370                 THS-CREATED-AT-DATE.                                     
000380             10  THS-CREATED-CCYY        PIC 9(04).                       
000390             10  THS-CREATED-MM          PIC 9(02).                       
000400             10  THS-CREATED-DD          PIC 9(02).                       
000410         05  THS-CREATED-AT-TIME         PIC X(06).                       
000420         05  THS-CREATED-AT-TIME-R REDEFINES                              
000430                 THS-CREATED-AT-TIME.                                     
000440             10  THS-CREATED-HH          PIC 9(02).                       
000450             10  THS-CREATED-MN          PIC 9(02).                       
000460             10  THS-CREATED-SS          PIC 9(02).                       
000461*        FILLER RESERVED FOR FUTURE FIELDS WITHOUT FORCING A              
000462*        FILE CONVERSION - STANDARD PRACTICE FOR THIS SHOP'S              
000463*        HISTORY AND MASTER LAYOUTS.                                      
000470         05  FILLER                      PIC X(07).                       
