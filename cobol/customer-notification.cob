000010     IDENTIFICATION DIVISION.                                             
000020     PROGRAM-ID.    CUSTOMER-NOTIFICATION.                                
000030     AUTHOR.        D. SANTOS.                                            
000040     INSTALLATION.  CONSOLIDATED CARD SERVICES - DATA PROC.               
000050     DATE-WRITTEN.  09/30/94.                                             
000060     DATE-COMPILED.                                                       
000070     SECURITY.      CONFIDENTIAL - AUTHORIZED D/P STAFF ONLY.             
000080*                                                                         
000090*    -----------------------------------------------------                
000100*    CHANGE LOG                                                           
000110*    -----------------------------------------------------                
000120*    09/30/94 DS  CR-0388  ORIGINAL PROGRAM WRITTEN. DRAINS               
000130*                          NOTIFICATION-EVENT, BUILDS THE                 
000140*                          CUSTOMER ALERT LINE.                           
000150*    04/11/95 DS  CR-0405  SEPARATE MESSAGE WORDING FOR                   
000160*                          APPROVED VS. NON-APPROVED STATUS.              
000170*    02/22/96 TF  CR-0466  LARGE-AMOUNT TRANSACTIONS NO                   
000180*                          LONGER ALERTED INLINE - ROUTED TO              
000190*                          THE NEW OUTBOX RETRY FILE INSTEAD.             
000200*    08/14/97 TF  CR-0509  OUTBOX-ID NOW DERIVED FROM A SCAN              
000210*                          OF THE EXISTING OUTBOX FILE RATHER             
000220*                          THAN A HARD-CODED START VALUE.                 
000230*    11/30/98 JH  CR-0561  Y2K - CONFIRMED TIMESTAMP FIELDS               
000240*                          COPIED FROM NOTIFICATION-EVENT                 
000250*                          ALREADY CARRY CCYY.                            
000260*    04/22/03 RM  CR-0678  NEW PROGRAM RECEIVING THE HAND-OFF             
000270*                          FILE FORMERLY WRITTEN DIRECTLY BY              
000280*                          FRAUD-LIMIT-DECISION.                          
000290*    -----------------------------------------------------                
000300*                                                                         
000310     ENVIRONMENT DIVISION.                                                
000320     CONFIGURATION SECTION.                                               
000330     SPECIAL-NAMES.                                                       
000340         C01 IS TOP-OF-FORM.                                              
000350*                                                                         
000360     INPUT-OUTPUT SECTION.                                                
000370     FILE-CONTROL.                                                        
000380*                                                                         
000390         COPY "SLNOTEVT.CBL".                                             
000400         COPY "SLOUTBOX.CBL".                                             
000410*                                                                         
000420         SELECT ALERT-LINE-FILE ASSIGN TO "CUSTALRT"                      
000430             ORGANIZATION IS LINE SEQUENTIAL.                             
000440*                                                                         
000450     DATA DIVISION.                                                       
000460     FILE SECTION.                                                        
000470*                                                                         
000480         COPY "FDNOTEVT.CBL".                                             
000490         COPY "FDOUTBOX.CBL".                                             
000500*                                                                         
000510         FD  ALERT-LINE-FILE                                              
000520             LABEL RECORDS ARE OMITTED.                                   
000530         01  ALR-ALERT-LINE.                                              
000540             05  ALR-TEXT                    PIC X(90).                   
000550             05  FILLER                      PIC X(10).                   
000560*                                                                         
000570     WORKING-STORAGE SECTION.                                             
000580*                                                                         
000590         01  WS-NEV-FILE-STATUS              PIC X(02).                   
000600         01  WS-OBX-FILE-STATUS              PIC X(02).                   
000610*                                                                         
000620         77  WS-OBX-REL-KEY                  PIC S9(9) COMP.              
000630         77  WS-NEXT-OUTBOX-ID               PIC S9(9) COMP               
000640                                              VALUE 1.                    
000650         77  WS-SCAN-OUTBOX-ID               PIC S9(9) COMP               
000660                                             VALUE ZERO.                  
000670*                                                                         
000680         01  WS-NEV-SWITCH                   PIC X.                       
000690             88  WS-END-OF-NOTIFICATION-FILE VALUE "Y".                   
000700             88  WS-NOT-END-OF-NOTIF-FILE    VALUE "N".                   
000710*                                                                         
000720         01  WS-OBX-SCAN-SWITCH              PIC X.                       
000730             88  WS-END-OF-OUTBOX-SCAN       VALUE "Y".                   
000740             88  WS-NOT-END-OF-OUTBOX-SCAN   VALUE "N".                   
000750*                                                                         
000760         77  WS-AMOUNT-EDIT                  PIC ZZZZZZ9.99.              
000770*                                                                         
000780     PROCEDURE DIVISION.                                                  
000790*                                                                         
000800 0000-MAIN-PROCESS.                                                       
000810*        DRIVES THE WHOLE STEP: READ ONE NOTIFICATION-EVENT, ROUTE        
000820*        IT EITHER TO THE OUTBOX (LARGE AMOUNTS) OR AN INLINE ALERT       
000830*        LINE (EVERYTHING ELSE), REPEAT UNTIL THE EVENT FILE IS           
000840*        EXHAUSTED, THEN CLOSE UP.                                        
000850*                                                                         
000860     PERFORM 0100-INITIALIZATION.                                         
000870     PERFORM 1000-PROCESS-ONE-NOTIFICATION                                
000880         UNTIL WS-END-OF-NOTIFICATION-FILE.                               
000890     PERFORM 9900-TERMINATION.                                            
000900*                                                                         
000910     STOP RUN.                                                            
000920*                                                                         
000930 0100-INITIALIZATION.                                                     
000940*        OUTBOX-EVENT-FILE IS OPENED I-O, NOT OUTPUT, BECAUSE THIS        
000950*        STEP BOTH WRITES NEW ENTRIES (2000) AND MUST SCAN EXISTING       
000960*        ONES AT STARTUP (8200) TO PICK UP WHERE THE LAST RUN LEFT        
000970*        OFF.                                                             
000980*                                                                         
000990     OPEN INPUT NOTIFICATION-EVENT-FILE.                                  
001000     OPEN OUTPUT ALERT-LINE-FILE.                                         
001010     OPEN I-O OUTBOX-EVENT-FILE.                                          
001020*                                                                         
001030     PERFORM 8200-FIND-NEXT-OUTBOX-ID THRU 8200-EXIT.                     
001040     PERFORM 1900-READ-NEXT-NOTIFICATION.                                 
001050*                                                                         
001060 1000-PROCESS-ONE-NOTIFICATION.                                           
001070*        500.00 IS THE ALERT-ROUTING THRESHOLD - A TRANSACTION AT OR      
001080*        UNDER THIS AMOUNT GETS AN IMMEDIATE ALERT LINE; OVER IT GOES     
001090*        TO THE OUTBOX FOR RETRY PROCESSING INSTEAD OF BEING ALERTED      
001100*        INLINE. SEE CR-0466 IN THE CHANGE LOG ABOVE.                     
001110*                                                                         
001120     IF NEV-AMOUNT GREATER THAN 500.00                                    
001130         PERFORM 2000-ROUTE-TO-OUTBOX                                     
001140     ELSE                                                                 
001150         PERFORM 3000-DELIVER-ALERT-INLINE.                               
001160*                                                                         
001170     PERFORM 1900-READ-NEXT-NOTIFICATION.                                 
001180*                                                                         
001190 1900-READ-NEXT-NOTIFICATION.                                             
001200*        SHARED BY THE PRIMING READ IN 0100 AND THE BOTTOM OF THE         
001210*        MAIN LOOP IN 1000.                                               
001220*                                                                         
001230     READ NOTIFICATION-EVENT-FILE                                         
001240         AT END                                                           
001250             SET WS-END-OF-NOTIFICATION-FILE TO TRUE.                     
001260*                                                                         
001270 2000-ROUTE-TO-OUTBOX.                                                    
001280*        THE "SIMULATED DELIVERY FAILURE" MESSAGE AND FAILED STATUS       
001290*        BELOW ARE NOT A REAL DELIVERY ATTEMPT - THIS STEP ONLY           
001300*        QUEUES THE EVENT. OUTBOX-RETRY IS THE STEP THAT ACTUALLY         
001310*        RETRIES DELIVERY AND DECIDES WHETHER IT HEALS.                   
001320*                                                                         
001330     MOVE WS-NEXT-OUTBOX-ID TO WS-OBX-REL-KEY.                            
001340     MOVE WS-NEXT-OUTBOX-ID TO OBX-OUTBOX-ID.                             
001350     MOVE NEV-TXN-ID        TO OBX-TXN-ID.                                
001360     PERFORM 2100-BUILD-OUTBOX-PAYLOAD.                                   
001370     SET OBX-STATUS-FAILED TO TRUE.                                       
001380     MOVE "SIMULATED DELIVERY FAILURE - OVER THRESHOLD"                   
001390         TO OBX-ERROR-MESSAGE.                                            
001400     MOVE ZERO              TO OBX-RETRY-COUNT.                           
001410     MOVE NEV-TIMESTAMP-DATE TO OBX-CREATED-AT-DATE.                      
001420     MOVE NEV-TIMESTAMP-TIME TO OBX-CREATED-AT-TIME.                      
001430     MOVE NEV-TIMESTAMP-DATE TO OBX-UPDATED-AT-DATE.                      
001440     MOVE NEV-TIMESTAMP-TIME TO OBX-UPDATED-AT-TIME.                      
001450*                                                                         
001460     WRITE OBX-OUTBOX-EVENT                                               
001470         INVALID KEY                                                      
001480             DISPLAY "*** ERROR WRITING OUTBOX-EVENT "                    
001490                     OBX-TXN-ID.                                          
001500*                                                                         
001510     ADD 1 TO WS-NEXT-OUTBOX-ID.                                          
001520*                                                                         
001530 2100-BUILD-OUTBOX-PAYLOAD.                                               
001540*        PAYLOAD FIELDS ARE A SNAPSHOT OF THE NOTIFICATION EVENT AT       
001550*        THE MOMENT IT WAS QUEUED, KEPT ON THE OUTBOX RECORD SO           
001560*        OUTBOX-RETRY DOES NOT HAVE TO REOPEN NOTIFICATION-EVENT-FILE     
001570*        TO REBUILD THE ALERT TEXT LATER.                                 
001580*                                                                         
001590     MOVE NEV-TXN-ID         TO OBX-PAY-TXN-ID.                           
001600     MOVE NEV-CUSTOMER-ID    TO OBX-PAY-CUSTOMER-ID.                      
001610     MOVE NEV-AMOUNT         TO OBX-PAY-AMOUNT.                           
001620     MOVE NEV-STATUS         TO OBX-PAY-STATUS.                           
001630     MOVE NEV-RESPONSE-CODE  TO OBX-PAY-RESPONSE-CODE.                    
001640     MOVE NEV-CORRELATION-ID TO OBX-PAY-CORRELATION-ID.                   
001650*                                                                         
001660 3000-DELIVER-ALERT-INLINE.                                               
001670*        ONLY REACHED FOR AMOUNTS AT OR UNDER THE ALERT-ROUTING           
001680*        THRESHOLD TESTED IN 1000 ABOVE.                                  
001690*                                                                         
001700     IF NEV-STATUS-APPROVED                                               
001710         PERFORM 3100-BUILD-APPROVED-MESSAGE                              
001720     ELSE                                                                 
001730         PERFORM 3200-BUILD-REJECTED-MESSAGE.                             
001740*                                                                         
001750     WRITE ALR-ALERT-LINE.                                                
001760*                                                                         
001770 3100-BUILD-APPROVED-MESSAGE.                                             
001780*        WORDING MATCHES CR-0405 - CUSTOMER-FACING, NO MENTION OF         
001790*        RESPONSE CODE OR INTERNAL STATUS TEXT.                           
001800*                                                                         
001810     MOVE NEV-AMOUNT TO WS-AMOUNT-EDIT.                                   
001820     MOVE SPACES TO ALR-ALERT-LINE.                                       
001830     STRING "Dear customer, your transaction of "                         
001840             WS-AMOUNT-EDIT                                               
001850             " was successful."                                           
001860         DELIMITED BY SIZE                                                
001870         INTO ALR-TEXT.                                                   
001880*                                                                         
001890 3200-BUILD-REJECTED-MESSAGE.                                             
001900*        DELIBERATELY VAGUE - "SECURITY NOTICE" GIVES THE CUSTOMER NO     
001910*        DETAIL THAT WOULD HELP SOMEONE PROBE WHY A TRANSACTION WAS       
001920*        TURNED DOWN.                                                     
001930*                                                                         
001940     MOVE NEV-AMOUNT TO WS-AMOUNT-EDIT.                                   
001950     MOVE SPACES TO ALR-ALERT-LINE.                                       
001960     STRING "Security notice: A transaction for "                         
001970             WS-AMOUNT-EDIT                                               
001980             " was rejected."                                             
001990         DELIMITED BY SIZE                                                
002000         INTO ALR-TEXT.                                                   
002010*                                                                         
002020 8200-FIND-NEXT-OUTBOX-ID.                                                
002030*                                                                         
002040*    RELATIVE ORGANIZATION HAS NO "HIGHEST KEY" VERB, SO THE              
002050*    OUTBOX FILE IS SCANNED ONCE AT START OF RUN TO FIND THE              
002060*    LAST ID IN USE. NEW RECORDS ARE ASSIGNED THE NEXT ONE.               
002070*                                                                         
002080     MOVE 1 TO WS-NEXT-OUTBOX-ID.                                         
002090     MOVE 1 TO WS-OBX-REL-KEY.                                            
002100     START OUTBOX-EVENT-FILE KEY IS NOT LESS THAN                         
002110                                   WS-OBX-REL-KEY                         
002120         INVALID KEY                                                      
002130             SET WS-END-OF-OUTBOX-SCAN TO TRUE.                           
002140*                                                                         
002150     IF NOT WS-END-OF-OUTBOX-SCAN                                         
002160         PERFORM 8210-SCAN-ONE-OUTBOX-ENTRY                               
002170             UNTIL WS-END-OF-OUTBOX-SCAN.                                 
002180*                                                                         
002190 8200-EXIT.                                                               
002200     EXIT.                                                                
002210*                                                                         
002220 8210-SCAN-ONE-OUTBOX-ENTRY.                                              
002230*        KEEPS THE HIGHEST OUTBOX-ID SEEN SO FAR IN                       
002240*        WS-SCAN-OUTBOX-ID; 8200 ADDS ONE TO IT ONCE THE SCAN HITS        
002250*        END OF FILE.                                                     
002260*                                                                         
002270     READ OUTBOX-EVENT-FILE NEXT RECORD                                   
002280         AT END                                                           
002290             SET WS-END-OF-OUTBOX-SCAN TO TRUE.                           
002300*                                                                         
002310     IF NOT WS-END-OF-OUTBOX-SCAN                                         
002320         IF OBX-OUTBOX-ID GREATER THAN WS-SCAN-OUTBOX-ID                  
002330             MOVE OBX-OUTBOX-ID TO WS-SCAN-OUTBOX-ID.                     
002340*                                                                         
002350     IF WS-END-OF-OUTBOX-SCAN                                             
002360         COMPUTE WS-NEXT-OUTBOX-ID =                                      
002370                 WS-SCAN-OUTBOX-ID + 1.                                   
002380*                                                                         
002390 9900-TERMINATION.                                                        
002400*        CLOSES ALL THREE FILES OPENED IN 0100 BEFORE 0000-MAIN-          
002410*        PROCESS STOPS THE RUN. NO SUMMARY REPORT IS PRODUCED BY          
002420*        THIS STEP.                                                       
002430*                                                                         
002440     CLOSE NOTIFICATION-EVENT-FILE.                                       
002450     CLOSE ALERT-LINE-FILE.                                               
002460     CLOSE OUTBOX-EVENT-FILE.                                             
