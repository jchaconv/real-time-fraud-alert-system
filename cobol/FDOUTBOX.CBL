000010*    FDOUTBOX.CBL                                                         
000020*    RECORD LAYOUT - OUTBOX EVENT (NOTIFICATION RETRY QUEUE)              
000030*    ONE RECORD PER NOTIFICATION THAT FAILED SIMULATED                    
000040*    DELIVERY.  THE OUTBOX RETRY SCHEDULER SWEEPS STATUS =                
000050*    "FAILED" OLDEST CREATED-AT FIRST UNTIL DELIVERED OR                  
000060*    MARKED FATAL AT TEN ATTEMPTS.                                        
000061*                                                                         
000062*    RELATIVE FILE, KEYED BY OBX-OUTBOX-ID - THE RETRY PROGRAM            
000063*    DOES NOT READ THIS FILE IN OUTBOX-ID ORDER, SINCE THAT IS            
000064*    NOT CREATED-AT ORDER.  IT SORTS THE IDS FIRST (SEE THE               
000065*    RETRY PROGRAM'S SORT-WORK-FILE) AND RANDOM-READS EACH                
000066*    RECORD BACK BY KEY IN CREATED-AT SEQUENCE.                           
000070*                                                                         
000080     FD  OUTBOX-EVENT-FILE                                                
000090         LABEL RECORDS ARE STANDARD.                                      
000100*                                                                         
000110     01  OBX-OUTBOX-EVENT.                                                
000111*        OUTBOX-ID IS THE RELATIVE KEY - ASSIGNED BY THE WRITING          
000112*        PROGRAM FROM A RUN-SCOPED SEQUENCE COUNTER, NOT BY THE           
000113*        FILE SYSTEM.                                                     
000120         05  OBX-OUTBOX-ID               PIC S9(9) COMP.                  
000121*        TXN-ID TIES THE OUTBOXED EVENT BACK TO THE ORIGINAL              
000122*        TRANSACTION-HISTORY ROW FOR TRACING.                             
000130         05  OBX-TXN-ID                  PIC X(36).                       
000131*        PAYLOAD IS CARRIED AS A FLAT PIC X FIELD BECAUSE THAT            
000132*        IS WHAT A GENUINE MESSAGE-QUEUE PAYLOAD WOULD BE ON THE          
000133*        WIRE - THE REDEFINES BELOW IS THIS PROGRAM'S OWN                 
000134*        TYPED VIEW OF IT FOR FIELD-LEVEL ACCESS, NOT A SEPARATE          
000135*        COPY OF THE DATA.                                                
000140         05  OBX-PAYLOAD                 PIC X(200).                      
000150         05  OBX-PAYLOAD-R REDEFINES OBX-PAYLOAD.                         
000151*            PAY-TXN-ID/PAY-CUSTOMER-ID/PAY-AMOUNT ARE CARRIED            
000152*            INTO THE PAYLOAD SO THE RETRY STEP CAN MAKE ITS              
000153*            REDELIVERY DECISION WITHOUT REOPENING TRANSACTION-           
000154*            HISTORY-FILE FOR EVERY RETRY ATTEMPT.                        
000160             10  OBX-PAY-TXN-ID          PIC X(36).                       
000170             10  OBX-PAY-CUSTOMER-ID     PIC X(20).                       
000180             10  OBX-PAY-AMOUNT          PIC S9(9)V99.                    
000181*            STATUS/RESPONSE-CODE/CORRELATION-ID MIRROR THE               
000182*            ORIGINAL NOTIFICATION-EVENT SO THE EVENTUAL                  
000183*            DELIVERY (OR THE MANUAL-REVIEW QUEUE, IF IT GOES             
000184*            FATAL) CARRIES THE SAME INFORMATION THE CUSTOMER             
000185*            WOULD HAVE SEEN HAD INLINE DELIVERY SUCCEEDED.               
000190             10  OBX-PAY-STATUS          PIC X(10).                       
000200             10  OBX-PAY-RESPONSE-CODE   PIC X(02).                       
000210             10  OBX-PAY-CORRELATION-ID  PIC X(36).                       
000220             10  FILLER                  PIC X(85).                       
000221*        OUTBOX-LEVEL STATUS IS SEPARATE FROM THE PAYLOAD'S OWN           
000222*        STATUS ABOVE - THIS ONE TRACKS THE DELIVERY ATTEMPT              
000223*        ITSELF, NOT THE ORIGINAL FRAUD/LIMIT DECISION.                   
000230         05  OBX-STATUS                  PIC X(10).                       
000240             88  OBX-STATUS-PENDING      VALUE "PENDING   ".              
000250             88  OBX-STATUS-FAILED       VALUE "FAILED    ".              
000260             88  OBX-STATUS-PROCESSING   VALUE "PROCESSING".              
000270             88  OBX-STATUS-COMPLETED    VALUE "COMPLETED ".              
000280             88  OBX-STATUS-FATAL        VALUE "FATAL     ".              
000281*        ERROR-MESSAGE IS FREE TEXT FOR OPERATIONS - NOT                  
000282*        CURRENTLY POPULATED BY THE RETRY PROGRAM, RESERVED FOR           
000283*        WHEN A REAL DELIVERY TRANSPORT REPLACES THE SIMULATION.          
000290         05  OBX-ERROR-MESSAGE           PIC X(120).                      
000291*        RETRY-COUNT IS THE ONLY FIELD ON THIS RECORD THAT                
000292*        GENUINELY CHANGES FROM ONE RETRY ATTEMPT TO THE NEXT -           
000293*        THE REDELIVERY DECISION IS PARTLY KEYED OFF IT FOR               
000294*        EXACTLY THAT REASON.  FATAL IS FORCED ONCE THIS REACHES          
000295*        TEN, PER OPERATIONS REQUEST.                                     
000300         05  OBX-RETRY-COUNT             PIC S9(4) COMP.                  
000301*        CREATED-AT IS STAMPED ONCE WHEN THE EVENT IS FIRST               
000302*        ROUTED TO THE OUTBOX AND NEVER CHANGES AGAIN - IT IS             
000303*        THE SORT KEY THAT GIVES THE RETRY SWEEP ITS OLDEST-              
000304*        FIRST ORDERING.                                                  
000310         05  OBX-CREATED-AT-DATE         PIC X(08).                       
000320         05  OBX-CREATED-AT-DATE-R REDEFINES                              
000330                 OBX-CREATED-AT-DATE.                                     
000340             10  OBX-CREATED-CCYY        PIC 9(04).                       
000350             10  OBX-CREATED-MM          PIC 9(02).                       
000360             10  OBX-CREATED-DD          PIC 9(02).                       
000370         05  OBX-CREATED-AT-TIME         PIC X(06).                       
000371*        UPDATED-AT IS REWRITTEN ON EVERY RETRY ATTEMPT - THE             
000372*        TIMESTAMP OF THE MOST RECENT ATTEMPT, SUCCESSFUL OR NOT.         
000380         05  OBX-UPDATED-AT-DATE         PIC X(08).                       
000390         05  OBX-UPDATED-AT-TIME         PIC X(06).                       
000400         05  FILLER                      PIC X(20).                       
