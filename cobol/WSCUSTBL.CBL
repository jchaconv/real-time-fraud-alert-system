000010*    WSCUSTBL.CBL                                                         
000020*    WORKING-STORAGE DIRECTORY TABLE FOR THE CUSTOMER-LIMIT               
000030*    MASTER.  CUSTOMER-LIMIT-FILE IS RELATIVE ORGANIZATION, SO            
000040*    THIS TABLE STANDS IN FOR AN INDEX - IT IS LOADED ONCE AT             
000050*    START OF RUN (PARAGRAPH 8050) BY READING THE MASTER                  
000060*    SEQUENTIALLY AND REMEMBERING, FOR EACH CUSTOMER-ID, THE              
000070*    RELATIVE RECORD NUMBER THE SYSTEM ASSIGNED IT.                       
000080*                                                                         
000090     01  WSC-CUSTOMER-TABLE-CONTROL.                                      
000100         05  WSC-TABLE-COUNT             PIC S9(5) COMP                   
000110                                          VALUE ZERO.                     
000120         05  FILLER                      PIC X(01).                       
000130     01  WSC-CUSTOMER-TABLE.                                              
000140         05  WSC-CUSTOMER-ENTRY                                           
000150                 OCCURS 1 TO 20000 TIMES                                  
000160                 DEPENDING ON WSC-TABLE-COUNT                             
000170                 INDEXED BY WSC-NDX.                                      
000180             10  WSC-CUSTOMER-ID         PIC X(20).                       
000190             10  WSC-REL-KEY             PIC S9(9) COMP.                  
000200             10  FILLER                  PIC X(01).                       
