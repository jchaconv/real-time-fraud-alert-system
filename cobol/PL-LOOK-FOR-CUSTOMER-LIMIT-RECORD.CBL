000010*    PL-LOOK-FOR-CUSTOMER-LIMIT-RECORD.CBL                                
000020*    PARAGRAPH LIBRARY - LOCATE A CUSTOMER-LIMIT RECORD.                  
000030*    REWORK OF THE OLD PL-LOOK-FOR-STATE-RECORD.CBL SEARCH                
000040*    IDIOM FOR A RELATIVE FILE INSTEAD OF AN INDEXED ONE.                 
000041*                                                                         
000042*    TWO-STEP LOOKUP: THE DIRECTORY TABLE (WSCUSTBL.CBL) GIVES            
000043*    THE RELATIVE RECORD NUMBER FOR A CUSTOMER-ID, THEN THE               
000044*    ACTUAL MASTER RECORD IS RANDOM-READ BY THAT KEY.  THE                
000045*    TABLE SEARCH ITSELF NEVER TOUCHES THE FILE - IT ONLY                 
000046*    RESOLVES THE KEY.                                                    
000050*                                                                         
000060 8000-LOOK-FOR-CUSTOMER-LIMIT-RECORD.                                     
000061*        SEQUENTIAL TABLE SEARCH OVER THE CUSTOMER-ID DIRECTORY,          
000062*        FOLLOWED BY A KEYED READ OF THE MASTER ITSELF.  A                
000063*        CUSTOMER-ID THAT IS NOT IN THE DIRECTORY, OR WHOSE               
000064*        RELATIVE RECORD HAS SINCE VANISHED FROM THE FILE, BOTH           
000065*        COME BACK NOT-FOUND - THE CALLER DOES NOT DISTINGUISH            
000066*        THE TWO CASES.                                                   
000080     SET WS-NOT-FOUND-CUSTOMER-LIMIT-REC TO TRUE                          
000090     SET WSC-NDX TO 1                                                     
000100     SEARCH WSC-CUSTOMER-ENTRY                                            
000110         AT END                                                           
000120             SET WS-NOT-FOUND-CUSTOMER-LIMIT-REC TO TRUE                  
000130         WHEN WSC-CUSTOMER-ID (WSC-NDX) EQUAL                             
000140                                  TXQ-CUSTOMER-ID                         
000150             SET WS-FOUND-CUSTOMER-LIMIT-REC TO TRUE                      
000160             MOVE WSC-REL-KEY (WSC-NDX) TO WS-CSL-REL-KEY.                
000170*                                                                         
000180     IF WS-FOUND-CUSTOMER-LIMIT-REC                                       
000190         READ CUSTOMER-LIMIT-FILE RECORD                                  
000200             INVALID KEY                                                  
000210                 SET WS-NOT-FOUND-CUSTOMER-LIMIT-REC TO TRUE.             
000220*                                                                         
000230 8000-EXIT.                                                               
000240     EXIT.                                                                
000250*                                                                         
000260 8050-LOAD-CUSTOMER-LIMIT-TABLE.                                          
000261*        RUNS ONCE, AT THE TOP OF THE JOB STEP, BEFORE THE                
000262*        TRANSACTION-REQUEST QUEUE IS OPENED.  READS THE                  
000263*        MASTER START-TO-END BY RELATIVE RECORD NUMBER AND                
000264*        BUILDS ONE DIRECTORY ENTRY PER RECORD FOUND - GAPS IN            
000265*        THE RELATIVE NUMBERING (DELETED RECORDS) ARE SKIPPED             
000266*        SILENTLY BY THE READ NEXT IN 8060.                               
000280     MOVE ZERO TO WSC-TABLE-COUNT                                         
000290     MOVE 1 TO WS-CSL-REL-KEY                                             
000300     START CUSTOMER-LIMIT-FILE KEY IS NOT LESS THAN                       
000310                                    WS-CSL-REL-KEY                        
000320         INVALID KEY                                                      
000330             SET WS-END-OF-CUSTOMER-LIMIT-FILE TO TRUE.                   
000340*                                                                         
000350     IF NOT WS-END-OF-CUSTOMER-LIMIT-FILE                                 
000360         PERFORM 8060-LOAD-ONE-CUSTOMER-LIMIT-ENTRY                       
000370             UNTIL WS-END-OF-CUSTOMER-LIMIT-FILE.                         
000380*                                                                         
000390 8050-EXIT.                                                               
000400     EXIT.                                                                
000410*                                                                         
000420 8060-LOAD-ONE-CUSTOMER-LIMIT-ENTRY.                                      
000421*        ONE READ, ONE DIRECTORY ENTRY.  ONLY THE CUSTOMER-ID             
000422*        AND THE RELATIVE KEY ARE KEPT HERE - EVERYTHING ELSE             
000423*        ON THE MASTER RECORD IS RE-READ FROM THE FILE AT                 
000424*        DECISION TIME BY 8000, SO THE DIRECTORY STAYS SMALL.             
000430     READ CUSTOMER-LIMIT-FILE NEXT RECORD                                 
000440         AT END                                                           
000450             SET WS-END-OF-CUSTOMER-LIMIT-FILE TO TRUE.                   
000460*                                                                         
000470     IF NOT WS-END-OF-CUSTOMER-LIMIT-FILE                                 
000480         ADD 1 TO WSC-TABLE-COUNT                                         
000490         MOVE CSL-CUSTOMER-ID TO                                          
000500                 WSC-CUSTOMER-ID (WSC-TABLE-COUNT)                        
000510         MOVE WS-CSL-REL-KEY TO                                           
000520                 WSC-REL-KEY (WSC-TABLE-COUNT).                           
000530*                                                                         
000540 8060-EXIT.                                                               
000550     EXIT.                                                                
