000010*    SLTXNHST.CBL                                                         
000020*    FILE-CONTROL ENTRY FOR THE TRANSACTION HISTORY FILE.                 
000030*    WRITTEN ONCE PER DECIDED TRANSACTION (APPROVED, REJECTED             
000040*    OR ERROR).  ALSO READ IN FULL AT START OF RUN TO PRELOAD             
000050*    THE IN-MEMORY IDEMPOTENCY TABLE - SEE WSHSTTBL.CBL.                  
000060*                                                                         
000070     SELECT TRANSACTION-HISTORY-FILE ASSIGN TO "TXNHIST"                  
000080         ORGANIZATION IS LINE SEQUENTIAL                                  
000090         ACCESS MODE IS SEQUENTIAL                                        
000100         FILE STATUS IS WS-THS-FILE-STATUS.                               
