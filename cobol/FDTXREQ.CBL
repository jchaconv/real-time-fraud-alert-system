000010*    FDTXREQ.CBL                                                          
000020*    RECORD LAYOUT - TRANSACTION REQUEST (AUTHORIZATION FEED)             
000030*    ONE RECORD PER CARD/ACCOUNT TRANSACTION PRESENTED TO THE             
000040*    FRAUD/LIMIT DECISION ENGINE.  FIELDS MIRROR THE SWITCH'S             
000050*    OWN AUTHORIZATION MESSAGE, TRIMMED TO WHAT THE ENGINE                
000060*    NEEDS.                                                               
000061*                                                                         
000062*    THIS FILE IS READ SEQUENTIALLY, ONE RECORD PER TRANSACTION,          
000063*    IN THE ORDER THE SWITCH PRESENTED THEM - NO RESEQUENCING OR          
000064*    SORTING IS DONE ON THE WAY IN.  EVERY FIELD BELOW THAT               
000065*    CARRIES AN EDIT (CURRENCY, OPERATION-TYPE, MCC, IP-ADDRESS)          
000066*    IS VALIDATED BEFORE THE DECISION ENGINE LOOKS AT THE                 
000067*    CUSTOMER-LIMIT MASTER - A BAD REQUEST IS REJECTED WITHOUT ANY        
000068*    IMPACT TO THE CUSTOMER'S LIMIT BALANCE.                              
000070*                                                                         
000080     FD  TRANSACTION-REQUEST-FILE                                         
000090         LABEL RECORDS ARE STANDARD.                                      
000100*                                                                         
000110     01  TXQ-TRANSACTION-REQUEST.                                         
000111*        TXN-ID IS THE CALLER'S IDEMPOTENCY KEY - SEE                     
000112*        FDTXNHST.CBL FOR HOW A REPEAT OF THIS VALUE IS HANDLED.          
000120         05  TXQ-TXN-ID                  PIC X(36).                       
000130         05  TXQ-ACCOUNT-ID              PIC X(20).                       
000140         05  TXQ-CUSTOMER-ID             PIC X(20).                       
000141*        AMOUNT MUST BE GREATER THAN ZERO TO PASS EDIT - A ZERO           
000142*        OR NEGATIVE PRESENTED AMOUNT IS REJECTED OUTRIGHT, NOT           
000143*        TREATED AS A REFUND OR REVERSAL.                                 
000150         05  TXQ-AMOUNT                  PIC S9(9)V99.                    
000151*        ONLY THE THREE CURRENCIES BELOW ARE HONORED - ANYTHING           
000152*        ELSE FAILS THE CURRENCY EDIT AND THE REQUEST IS                  
000153*        REJECTED REGARDLESS OF AMOUNT OR CUSTOMER STANDING.              
000160         05  TXQ-CURRENCY                PIC X(03).                       
000170             88  TXQ-CURRENCY-VALID      VALUE "PEN" "USD"                
000180                                                "EUR".                    
000181*        OPERATION-TYPE MUST BE ONE OF THE FOUR LISTED VALUES,            
000182*        SPACE-PADDED TO THE FULL FIELD WIDTH - AN UNRECOGNIZED           
000183*        OPERATION-TYPE FAILS EDIT THE SAME AS A BLANK ONE.               
000190         05  TXQ-OPERATION-TYPE          PIC X(16).                       
000200             88  TXQ-OPERATION-VALID                                      
000210                         VALUE "DEBIT           "                         
000220                               "CREDIT          "                         
000230                               "TRANSFER        "                         
000240                               "CASH_WITHDRAWAL ".                        
000250         05  TXQ-MERCHANT-ID             PIC X(20).                       
000260         05  TXQ-MERCHANT-NAME           PIC X(40).                       
000261*        MCC MUST BE PRESENT (NOT SPACES) TO PASS EDIT - THE              
000262*        CODE VALUE ITSELF IS NOT VALIDATED AGAINST A TABLE.              
000270         05  TXQ-MCC                     PIC X(04).                       
000280         05  TXQ-TERMINAL-ID             PIC X(20).                       
000281*        IP-ADDRESS IS OPTIONAL (CARD-PRESENT TRAFFIC CARRIES             
000282*        NONE) BUT WHEN PRESENT MUST BE A WELL-FORMED DOTTED-             
000283*        QUAD IPV4 ADDRESS, EACH OCTET 0-255 - SEE THE DECISION           
000284*        PROGRAM'S IP-ADDRESS EDIT PARAGRAPHS.                            
000290         05  TXQ-IP-ADDRESS              PIC X(15).                       
000300         05  TXQ-CHANNEL                 PIC X(16).                       
000301*        FILLER RESERVED FOR FUTURE SWITCH FIELDS WITHOUT                 
000302*        FORCING A FILE CONVERSION.                                       
000310         05  FILLER                      PIC X(09).                       
