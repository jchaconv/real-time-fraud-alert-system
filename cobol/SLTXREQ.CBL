000010*    SLTXREQ.CBL                                                          
000020*    FILE-CONTROL ENTRY FOR THE DAILY TRANSACTION REQUEST FILE.           
000030*    INBOUND FEED FROM THE CARD/ACCOUNT AUTHORIZATION SWITCH,             
000040*    PRESENTED TO THE BATCH DECISION ENGINE IN ARRIVAL ORDER.             
000050*                                                                         
000060     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO "TXNREQ"                   
000070         ORGANIZATION IS LINE SEQUENTIAL                                  
000080         ACCESS MODE IS SEQUENTIAL                                        
000090         FILE STATUS IS WS-TXQ-FILE-STATUS.                               
