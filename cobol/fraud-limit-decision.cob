000010     IDENTIFICATION DIVISION.                                             
000020     PROGRAM-ID.    FRAUD-LIMIT-DECISION.                                 
000030     AUTHOR.        R. MCKENNA.                                           
000040     INSTALLATION.  CONSOLIDATED CARD SERVICES - DATA PROC.               
000050     DATE-WRITTEN.  03/14/89.                                             
000060     DATE-COMPILED.                                                       
000070     SECURITY.      CONFIDENTIAL - AUTHORIZED D/P STAFF ONLY.             
000080*                                                                         
000090*    -----------------------------------------------------                
000100*    CHANGE LOG                                                           
000110*    -----------------------------------------------------                
000120*    03/14/89 RM  CR-0112  ORIGINAL PROGRAM WRITTEN. READS                
000130*                          AUTH-SWITCH FEED, POSTS DAILY                  
000140*                          LIMIT MASTER, WRITES HISTORY.                  
000150*    07/02/90 RM  CR-0198  ADDED CUSTOMER-NOT-FOUND REJECT                
000160*                          PATH (RESPONSE CODE 14).                       
000170*    11/20/91 JH  CR-0261  ADDED CURRENCY EDIT - PEN/USD/EUR              
000180*                          ONLY, PER TREASURY MEMO 91-44.                 
000190*    05/09/92 JH  CR-0305  ADDED MCC PRESENCE EDIT.                       
000200*    02/18/93 DS  CR-0341  ADDED IP-ADDRESS DOTTED-QUAD EDIT.             
000210*    09/30/94 DS  CR-0388  ADDED NOTIFICATION-EVENT OUTPUT                
000220*                          FILE FOR DOWNSTREAM ALERTING.                  
000230*    06/14/95 RM  CR-0412  ADDED CORRELATION-ID STAMPING OF               
000240*                          THE HISTORY RECORD FOR AUDIT.                  
000250*    01/25/96 TF  CR-0459  PRELOAD HISTORY INTO A TABLE SO                
000260*                          IDEMPOTENCY CHECK NO LONGER REOPENS            
000270*                          TRANSACTION-HISTORY-FILE PER TXN.              
000280*    08/03/97 TF  CR-0502  RAISED TABLE SIZE FOR PEAK VOLUME.             
000290*    11/12/98 JH  CR-0560  Y2K - WINDOW THE 2-DIGIT ACCEPTED              
000300*                          YEAR (00-49=20CC, 50-99=19CC).                 
000310*    03/29/99 JH  CR-0571  Y2K - CONFIRMED RESET-DATE AND                 
000320*                          CREATED-AT FIELDS CARRY CCYY.                  
000330*    02/07/00 DS  CR-0598  ADDED END-OF-BATCH CONTROL-BREAK               
000340*                          SUMMARY REPORT.                                
000350*    10/15/01 DS  CR-0625  ADDED DUPLICATE-REQUEST COUNT TO               
000360*                          THE SUMMARY REPORT.                            
000370*    04/22/03 RM  CR-0677  SPLIT NOTIFICATION DELIVERY OUT TO             
000380*                          ITS OWN BATCH STEP (CUSTOMER-                  
000390*                          NOTIFICATION). THIS PROGRAM ONLY               
000400*                          WRITES THE HAND-OFF FILE NOW.                  
000410*    09/08/05 TF  CR-0711  CARRIED FORWARD RESPONSE CODES 34              
000420*                          AND 96 AS CONDITION NAMES - NO                 
000430*                          RULE ASSIGNS THEM YET.                         
000440*    02/11/08 RM  CR-4471  IP-ADDRESS EDIT WAS REJECTING ANY              
000450*                          OCTET UNDER 100 - UNSTRING LEFT-               
000460*                          JUSTIFIES A SHORT OCTET AND THE OLD            
000470*                          NUMERIC TEST SAW THE TRAILING BLANKS.          
000480*                          OCTET TABLE NOW JUSTIFIED RIGHT AND            
000490*                          ZERO-FILLED BEFORE THE TEST.                   
000500*    -----------------------------------------------------                
000510*                                                                         
000520     ENVIRONMENT DIVISION.                                                
000530     CONFIGURATION SECTION.                                               
000540     SPECIAL-NAMES.                                                       
000550         C01 IS TOP-OF-FORM.                                              
000560*                                                                         
000570     INPUT-OUTPUT SECTION.                                                
000580     FILE-CONTROL.                                                        
000590*                                                                         
000600         COPY "SLTXREQ.CBL".                                              
000610         COPY "SLCUSLIM.CBL".                                             
000620         COPY "SLTXNHST.CBL".                                             
000630         COPY "SLNOTEVT.CBL".                                             
000640*                                                                         
000650         SELECT PRINTER-FILE ASSIGN TO "FRDSUMRY"                         
000660             ORGANIZATION IS LINE SEQUENTIAL.                             
000670*                                                                         
000680     DATA DIVISION.                                                       
000690     FILE SECTION.                                                        
000700*                                                                         
000710         COPY "FDTXREQ.CBL".                                              
000720         COPY "FDCUSLIM.CBL".                                             
000730         COPY "FDTXNHST.CBL".                                             
000740         COPY "FDNOTEVT.CBL".                                             
000750*                                                                         
000760         FD  PRINTER-FILE                                                 
000770             LABEL RECORDS ARE OMITTED.                                   
000780         01  PRT-PRINT-LINE.                                              
000790             05  FILLER                  PIC X(80).                       
000800*                                                                         
000810     WORKING-STORAGE SECTION.                                             
000820*                                                                         
000830         COPY "WSSTAMP1.CBL".                                             
000840         COPY "WSCUSTBL.CBL".                                             
000850         COPY "WSHSTTBL.CBL".                                             
000860*                                                                         
000870         01  WS-TXQ-FILE-STATUS          PIC X(02).                       
000880         01  WS-CSL-FILE-STATUS          PIC X(02).                       
000890         01  WS-THS-FILE-STATUS          PIC X(02).                       
000900         01  WS-NEV-FILE-STATUS          PIC X(02).                       
000910*                                                                         
000920         77  WS-CSL-REL-KEY              PIC S9(9) COMP.                  
000930*                                                                         
000940         01  WS-TXQ-SWITCH               PIC X.                           
000950             88  WS-END-OF-TXQ-FILE      VALUE "Y".                       
000960             88  WS-NOT-END-OF-TXQ-FILE  VALUE "N".                       
000970*                                                                         
000980         01  WS-CSL-LOAD-SWITCH          PIC X.                           
000990             88  WS-END-OF-CUSTOMER-LIMIT-FILE VALUE "Y".                 
001000             88  WS-NOT-END-CUSTOMER-LIMIT-FILE VALUE "N".                
001010*                                                                         
001020         01  WS-CSL-FOUND-SWITCH         PIC X.                           
001030             88  WS-FOUND-CUSTOMER-LIMIT-REC    VALUE "Y".                
001040             88  WS-NOT-FOUND-CUSTOMER-LIMIT-REC VALUE "N".               
001050*                                                                         
001060         01  WS-HST-FOUND-SWITCH         PIC X.                           
001070             88  WS-FOUND-HISTORY-REC    VALUE "Y".                       
001080             88  WS-NOT-FOUND-HISTORY-REC VALUE "N".                      
001090*                                                                         
001100         01  WS-PRELOAD-SWITCH           PIC X.                           
001110             88  WS-END-OF-PRELOAD       VALUE "Y".                       
001120             88  WS-NOT-END-OF-PRELOAD   VALUE "N".                       
001130*                                                                         
001140         01  WS-VALIDATION-SWITCH        PIC X.                           
001150             88  WS-REQUEST-VALID        VALUE "Y".                       
001160             88  WS-REQUEST-INVALID      VALUE "N".                       
001170*                                                                         
001180         01  WS-ACCEPT-DATE              PIC 9(06).                       
001190         01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.                   
001200             05  WS-ACCEPT-YY            PIC 9(02).                       
001210             05  WS-ACCEPT-MM            PIC 9(02).                       
001220             05  WS-ACCEPT-DD            PIC 9(02).                       
001230         01  WS-ACCEPT-TIME              PIC 9(08).                       
001240         01  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.                   
001250             05  WS-ACCEPT-HH            PIC 9(02).                       
001260             05  WS-ACCEPT-MN            PIC 9(02).                       
001270             05  WS-ACCEPT-SS            PIC 9(02).                       
001280             05  WS-ACCEPT-HS            PIC 9(02).                       
001290*                                                                         
001300         01  WS-DUPLICATE-DECISION.                                       
001310             05  WS-DUP-STATUS           PIC X(10).                       
001320             05  WS-DUP-RESPONSE-CODE    PIC X(02).                       
001330             05  WS-DUP-DESC             PIC X(60).                       
001340             05  WS-DUP-CORRELATION-ID   PIC X(36).                       
001350             05  FILLER                  PIC X(01).                       
001360*                                                                         
001370         77  WS-IMPACT-VALUE             PIC S9(9)V99.                    
001380         77  WS-PROJECTED-SPENT          PIC S9(9)V99.                    
001390         77  WS-OUTCOME-TYPE             PIC X.                           
001400         77  WS-SEQ-DISPLAY              PIC 9(07).                       
001410*                                                                         
001420         01  WS-IP-WORK.                                                  
001430*        OCTETS ARE RIGHT-JUSTIFIED SO UNSTRING LEAVES A SHORT            
001440*        OCTET PADDED ON THE LEFT WITH SPACES INSTEAD OF ON THE           
001450*        RIGHT - 1265 THEN SQUEEZES THE LEADING SPACES TO ZEROS           
001460*        BEFORE THE NUMERIC TEST SO "1" IS SEEN AS "001" AND NOT          
001470*        THROWN OUT AS NON-NUMERIC.  CR-4471 - WAS REJECTING ANY          
001480*        OCTET UNDER 100, WHICH IS MOST OF THEM.                          
001490             05  WS-IP-OCT OCCURS 4 TIMES PIC X(03)                       
001500                 JUSTIFIED RIGHT.                                         
001510             05  FILLER                  PIC X(01).                       
001520         77  WS-IP-PART-COUNT            PIC S9(02) COMP.                 
001530         77  WS-IP-NDX                   PIC S9(02) COMP.                 
001540         77  WS-IP-VALUE                 PIC S9(03).                      
001550*                                                                         
001560         77  WS-COUNT-READ               PIC S9(7) COMP                   
001570                                          VALUE ZERO.                     
001580         77  WS-COUNT-APPROVED           PIC S9(7) COMP                   
001590                                          VALUE ZERO.                     
001600         77  WS-COUNT-REJ-LIMIT          PIC S9(7) COMP                   
001610                                          VALUE ZERO.                     
001620         77  WS-COUNT-REJ-NOTFOUND       PIC S9(7) COMP                   
001630                                          VALUE ZERO.                     
001640         77  WS-COUNT-DUPLICATE          PIC S9(7) COMP                   
001650                                          VALUE ZERO.                     
001660         77  WS-TOTAL-APPROVED-AMT       PIC S9(9)V99                     
001670                                          VALUE ZERO.                     
001680         77  WS-TOTAL-REJECTED-AMT       PIC S9(9)V99                     
001690                                          VALUE ZERO.                     
001700*                                                                         
001710         01  RPT-HEADING-LINE.                                            
001720             05  FILLER                  PIC X(80)                        
001730                 VALUE "FRAUD/LIMIT DECISION BATCH SUMMARY".              
001740*                                                                         
001750         01  RPT-DETAIL-1.                                                
001760             05  FILLER                  PIC X(38)                        
001770                 VALUE "  TRANSACTIONS READ . . . . . . . . .".           
001780             05  RPT-COUNT-READ          PIC ZZZZ9.                       
001790             05  FILLER                  PIC X(37) VALUE SPACES.          
001800*                                                                         
001810         01  RPT-DETAIL-2.                                                
001820             05  FILLER                  PIC X(38)                        
001830                 VALUE "  APPROVED . . . . . . . . . . . . . ".           
001840             05  RPT-COUNT-APPROVED      PIC ZZZZ9.                       
001850             05  FILLER                  PIC X(03) VALUE SPACES.          
001860             05  FILLER                  PIC X(12)                        
001870                 VALUE "TOTAL AMOUNT".                                    
001880             05  FILLER                  PIC X(02) VALUE SPACES.          
001890             05  RPT-TOTAL-APPROVED      PIC ZZ,ZZZ,ZZ9.99.               
001900             05  FILLER                  PIC X(07) VALUE SPACES.          
001910*                                                                         
001920         01  RPT-DETAIL-3.                                                
001930             05  FILLER                  PIC X(38)                        
001940                 VALUE "  REJECTED - LIMIT EXCEEDED . . . . .".           
001950             05  RPT-COUNT-REJ-LIMIT     PIC ZZZZ9.                       
001960             05  FILLER                  PIC X(03) VALUE SPACES.          
001970             05  FILLER                  PIC X(12)                        
001980                 VALUE "TOTAL AMOUNT".                                    
001990             05  FILLER                  PIC X(02) VALUE SPACES.          
002000             05  RPT-TOTAL-REJECTED      PIC ZZ,ZZZ,ZZ9.99.               
002010             05  FILLER                  PIC X(07) VALUE SPACES.          
002020*                                                                         
002030         01  RPT-DETAIL-4.                                                
002040             05  FILLER                  PIC X(38)                        
002050                 VALUE "  REJECTED - CUSTOMER NOT FOUND  . . .".          
002060             05  RPT-COUNT-REJ-NOTFOUND  PIC ZZZZ9.                       
002070             05  FILLER                  PIC X(37) VALUE SPACES.          
002080*                                                                         
002090         01  RPT-DETAIL-5.                                                
002100             05  FILLER                  PIC X(38)                        
002110                 VALUE "  DUPLICATE (IDEMPOTENT) REQUESTS . .".           
002120             05  RPT-COUNT-DUPLICATE     PIC ZZZZ9.                       
002130             05  FILLER                  PIC X(37) VALUE SPACES.          
002140*                                                                         
002150     PROCEDURE DIVISION.                                                  
002160*                                                                         
002170 0000-MAIN-PROCESS.                                                       
002180*        DRIVING PARAGRAPH - OPEN EVERYTHING, DECIDE EVERY                
002190*        TRANSACTION ON THE QUEUE ONE AT A TIME, CLOSE                    
002200*        EVERYTHING, PRINT THE CONTROL-BREAK SUMMARY.                     
002210*                                                                         
002220     PERFORM 0100-INITIALIZATION.                                         
002230     PERFORM 1000-PROCESS-ONE-TRANSACTION                                 
002240         UNTIL WS-END-OF-TXQ-FILE.                                        
002250     PERFORM 9900-TERMINATION.                                            
002260*                                                                         
002270     STOP RUN.                                                            
002280*                                                                         
002290 0100-INITIALIZATION.                                                     
002300*        OPENS ALL FILES, PRELOADS BOTH WORKING-STORAGE                   
002310*        DIRECTORY TABLES (CUSTOMER-LIMIT AND TRANSACTION-                
002320*        HISTORY), ZEROES THE RUN COUNTERS, AND PRIMES THE                
002330*        FIRST TRANSACTION-REQUEST RECORD.  THE RUN-STAMP                 
002340*        DATE/TIME IS CAPTURED ONCE HERE, NOT RE-ACCEPTED PER             
002350*        TRANSACTION, SO EVERY RECORD WRITTEN BY THIS RUN                 
002360*        CARRIES THE SAME TIMESTAMP.                                      
002370*                                                                         
002380     ACCEPT WS-ACCEPT-DATE FROM DATE.                                     
002390     ACCEPT WS-ACCEPT-TIME FROM TIME.                                     
002400     PERFORM 0110-WINDOW-THE-YEAR.                                        
002410     MOVE WS-ACCEPT-MM TO WS-STAMP-MM.                                    
002420     MOVE WS-ACCEPT-DD TO WS-STAMP-DD.                                    
002430     MOVE WS-ACCEPT-HH TO WS-STAMP-HH.                                    
002440     MOVE WS-ACCEPT-MN TO WS-STAMP-MN.                                    
002450     MOVE WS-ACCEPT-SS TO WS-STAMP-SS.                                    
002460*                                                                         
002470     OPEN INPUT TRANSACTION-REQUEST-FILE.                                 
002480     OPEN I-O CUSTOMER-LIMIT-FILE.                                        
002490     OPEN OUTPUT NOTIFICATION-EVENT-FILE.                                 
002500*                                                                         
002510     PERFORM 8150-LOAD-HISTORY-TABLE THRU 8150-EXIT.                      
002520     OPEN EXTEND TRANSACTION-HISTORY-FILE.                                
002530     PERFORM 8050-LOAD-CUSTOMER-LIMIT-TABLE THRU 8050-EXIT.               
002540*                                                                         
002550     MOVE ZERO TO WS-COUNT-READ WS-COUNT-APPROVED                         
002560                  WS-COUNT-REJ-LIMIT WS-COUNT-REJ-NOTFOUND                
002570                  WS-COUNT-DUPLICATE WS-TOTAL-APPROVED-AMT                
002580                  WS-TOTAL-REJECTED-AMT.                                  
002590*                                                                         
002600     PERFORM 1900-READ-NEXT-TRANSACTION.                                  
002610*                                                                         
002620 0110-WINDOW-THE-YEAR.                                                    
002630*        Y2K WINDOWING - SEE CR-0560 IN THE CHANGE LOG ABOVE.             
002640*        A 2-DIGIT ACCEPT YEAR OF 00-49 IS TAKEN AS 20XX, AND             
002650*        50-99 AS 19XX.  RECONSIDER THE BREAKPOINT BEFORE THIS            
002660*        PROGRAM SEES ITS FIRST 2050 RUN DATE.                            
002670     IF WS-ACCEPT-YY < 50                                                 
002680         COMPUTE WS-STAMP-CCYY = 2000 + WS-ACCEPT-YY                      
002690     ELSE                                                                 
002700         COMPUTE WS-STAMP-CCYY = 1900 + WS-ACCEPT-YY.                     
002710*                                                                         
002720 1000-PROCESS-ONE-TRANSACTION.                                            
002730*        ONE PASS OF THIS PARAGRAPH PER TRANSACTION ON THE                
002740*        QUEUE.  VALIDATE FIRST; AN INVALID REQUEST NEVER REACHES         
002750*        THE IDEMPOTENCY CHECK OR THE DECISION ENGINE.  A VALID           
002760*        DUPLICATE RE-EMITS THE STORED ANSWER; A VALID NEW                
002770*        REQUEST GOES TO THE DECISION ENGINE.                             
002780*                                                                         
002790     ADD 1 TO WS-COUNT-READ.                                              
002800     PERFORM 1200-VALIDATE-REQUEST THRU 1200-EXIT.                        
002810*                                                                         
002820     IF WS-REQUEST-VALID                                                  
002830         PERFORM 1100-CHECK-IDEMPOTENCY                                   
002840         IF WS-FOUND-HISTORY-REC                                          
002850             ADD 1 TO WS-COUNT-DUPLICATE                                  
002860             PERFORM 1150-REEMIT-DUPLICATE-DECISION                       
002870         ELSE                                                             
002880             PERFORM 2000-RUN-DECISION-ENGINE.                            
002890*                                                                         
002900     PERFORM 1900-READ-NEXT-TRANSACTION.                                  
002910*                                                                         
002920 1900-READ-NEXT-TRANSACTION.                                              
002930*        SHARED BY THE PRIMING READ IN 0100 AND THE BOTTOM OF THE         
002940*        MAIN LOOP IN 1000.                                               
002950*                                                                         
002960     READ TRANSACTION-REQUEST-FILE                                        
002970         AT END                                                           
002980             SET WS-END-OF-TXQ-FILE TO TRUE.                              
002990*                                                                         
003000 1100-CHECK-IDEMPOTENCY.                                                  
003010*                                                                         
003020     PERFORM 8100-LOOK-FOR-HISTORY-RECORD.                                
003030*                                                                         
003040*    TXN-ID WAS ALREADY DECIDED ON A PRIOR RUN (OR EARLIER IN             
003050*    THIS RUN) - RE-OUTPUT THAT STORED DECISION AS THE RESPONSE.          
003060*    NO NEW HISTORY RECORD IS WRITTEN AND CUSTOMER-LIMIT IS NOT           
003070*    TOUCHED - RUN TOTALS ARE NOT DOUBLE-COUNTED.                         
003080*                                                                         
003090 1150-REEMIT-DUPLICATE-DECISION.                                          
003100*                                                                         
003110     MOVE TXQ-TXN-ID         TO NEV-TXN-ID.                               
003120     MOVE TXQ-CUSTOMER-ID    TO NEV-CUSTOMER-ID.                          
003130     MOVE TXQ-AMOUNT         TO NEV-AMOUNT.                               
003140     MOVE WS-DUP-STATUS      TO NEV-STATUS.                               
003150     MOVE WS-DUP-RESPONSE-CODE TO NEV-RESPONSE-CODE.                      
003160     MOVE WS-STAMP-DATE      TO NEV-TIMESTAMP-DATE.                       
003170     MOVE WS-STAMP-TIME      TO NEV-TIMESTAMP-TIME.                       
003180     MOVE WS-DUP-CORRELATION-ID TO NEV-CORRELATION-ID.                    
003190     WRITE NEV-NOTIFICATION-EVENT.                                        
003200*                                                                         
003210 1200-VALIDATE-REQUEST.                                                   
003220*        EACH EDIT PARAGRAPH BELOW IS TRIED IN TURN; THE FIRST ONE        
003230*        TO FAIL SHORT-CIRCUITS THE REST VIA GO TO 1200-EXIT SO A         
003240*        BLANK TXN-ID DOES NOT ALSO GET CHARGED AGAINST THE CURRENCY      
003250*        OR OPERATION-TYPE EDITS.                                         
003260*                                                                         
003270     SET WS-REQUEST-VALID TO TRUE.                                        
003280     PERFORM 1210-VALIDATE-REQUIRED-FIELDS.                               
003290     IF WS-REQUEST-INVALID GO TO 1200-EXIT.                               
003300     PERFORM 1220-VALIDATE-AMOUNT.                                        
003310     IF WS-REQUEST-INVALID GO TO 1200-EXIT.                               
003320     PERFORM 1230-VALIDATE-CURRENCY.                                      
003330     IF WS-REQUEST-INVALID GO TO 1200-EXIT.                               
003340     PERFORM 1240-VALIDATE-OPERATION-TYPE.                                
003350     IF WS-REQUEST-INVALID GO TO 1200-EXIT.                               
003360     PERFORM 1250-VALIDATE-MCC.                                           
003370     IF WS-REQUEST-INVALID GO TO 1200-EXIT.                               
003380     PERFORM 1260-VALIDATE-IP-ADDRESS.                                    
003390*                                                                         
003400 1200-EXIT.                                                               
003410     EXIT.                                                                
003420*                                                                         
003430 1210-VALIDATE-REQUIRED-FIELDS.                                           
003440*        TXQ-AMOUNT AND TXQ-TERMINAL-ID ARE DELIBERATELY NOT TESTED       
003450*        HERE - AMOUNT HAS ITS OWN EDIT BELOW, AND TERMINAL-ID IS         
003460*        ALLOWED BLANK FOR CARD-NOT-PRESENT TRAFFIC.                      
003470*                                                                         
003480     IF TXQ-TXN-ID EQUAL SPACES                                           
003490         SET WS-REQUEST-INVALID TO TRUE.                                  
003500     IF TXQ-ACCOUNT-ID EQUAL SPACES                                       
003510         SET WS-REQUEST-INVALID TO TRUE.                                  
003520     IF TXQ-CUSTOMER-ID EQUAL SPACES                                      
003530         SET WS-REQUEST-INVALID TO TRUE.                                  
003540     IF TXQ-MERCHANT-ID EQUAL SPACES                                      
003550         SET WS-REQUEST-INVALID TO TRUE.                                  
003560     IF TXQ-MERCHANT-NAME EQUAL SPACES                                    
003570         SET WS-REQUEST-INVALID TO TRUE.                                  
003580     IF TXQ-CHANNEL EQUAL SPACES                                          
003590         SET WS-REQUEST-INVALID TO TRUE.                                  
003600*                                                                         
003610 1220-VALIDATE-AMOUNT.                                                    
003620*        ZERO OR NEGATIVE FAILS EDIT - SEE FDTXREQ.CBL.                   
003630*                                                                         
003640     IF TXQ-AMOUNT NOT GREATER THAN ZERO                                  
003650         SET WS-REQUEST-INVALID TO TRUE.                                  
003660*                                                                         
003670 1230-VALIDATE-CURRENCY.                                                  
003680*        88-LEVEL TXQ-CURRENCY-VALID CARRIES THE THREE HONORED            
003690*        CODES - SEE FDTXREQ.CBL.                                         
003700*                                                                         
003710     IF NOT TXQ-CURRENCY-VALID                                            
003720         SET WS-REQUEST-INVALID TO TRUE.                                  
003730*                                                                         
003740 1240-VALIDATE-OPERATION-TYPE.                                            
003750*        88-LEVEL TXQ-OPERATION-VALID CARRIES THE FOUR HONORED,           
003760*        SPACE-PADDED VALUES - SEE FDTXREQ.CBL.                           
003770*                                                                         
003780     IF NOT TXQ-OPERATION-VALID                                           
003790         SET WS-REQUEST-INVALID TO TRUE.                                  
003800*                                                                         
003810 1250-VALIDATE-MCC.                                                       
003820*        PRESENCE ONLY - THE CODE ITSELF IS NOT CHECKED AGAINST A         
003830*        TABLE OF VALID MERCHANT CATEGORIES.                              
003840*                                                                         
003850     IF TXQ-MCC EQUAL SPACES                                              
003860         SET WS-REQUEST-INVALID TO TRUE.                                  
003870*                                                                         
003880 1260-VALIDATE-IP-ADDRESS.                                                
003890*                                                                         
003900     IF TXQ-IP-ADDRESS NOT EQUAL SPACES                                   
003910         MOVE SPACES TO WS-IP-WORK                                        
003920         MOVE ZERO TO WS-IP-PART-COUNT                                    
003930         UNSTRING TXQ-IP-ADDRESS DELIMITED BY "."                         
003940             INTO WS-IP-OCT (1) WS-IP-OCT (2)                             
003950                  WS-IP-OCT (3) WS-IP-OCT (4)                             
003960             TALLYING IN WS-IP-PART-COUNT                                 
003970         IF WS-IP-PART-COUNT NOT EQUAL 4                                  
003980             SET WS-REQUEST-INVALID TO TRUE                               
003990         ELSE                                                             
004000             PERFORM 1265-CHECK-ONE-IP-OCTET                              
004010                 VARYING WS-IP-NDX FROM 1 BY 1                            
004020                 UNTIL WS-IP-NDX GREATER THAN 4.                          
004030*                                                                         
004040 1265-CHECK-ONE-IP-OCTET.                                                 
004050*        WS-IP-OCT IS JUSTIFIED RIGHT SO A ONE- OR TWO-DIGIT              
004060*        OCTET CARRIES ITS BLANKS ON THE LEFT.  SQUEEZE THOSE             
004070*        LEADING BLANKS TO ZEROS (NOT TRAILING, NOT ALL) SO THE           
004080*        VALUE ITSELF IS UNCHANGED AND THE NUMERIC TEST BELOW             
004090*        SEES "001" INSTEAD OF "1  ".                                     
004100         INSPECT WS-IP-OCT (WS-IP-NDX)                                    
004110             REPLACING LEADING SPACE BY ZERO.                             
004120     IF WS-IP-OCT (WS-IP-NDX) NOT NUMERIC                                 
004130         SET WS-REQUEST-INVALID TO TRUE                                   
004140     ELSE                                                                 
004150         MOVE WS-IP-OCT (WS-IP-NDX) TO WS-IP-VALUE                        
004160         IF WS-IP-VALUE GREATER THAN 255                                  
004170             SET WS-REQUEST-INVALID TO TRUE.                              
004180*                                                                         
004190 2000-RUN-DECISION-ENGINE.                                                
004200*        CALLED ONLY FOR A VALID, NON-DUPLICATE TRANSACTION.              
004210*        BUILDS THE HISTORY RECORD FIRST SO EVERY BRANCH BELOW            
004220*        HAS A COMPLETE THS- RECORD TO STAMP WITH ITS OUTCOME,            
004230*        THEN LOOKS UP THE CUSTOMER, COMPUTES THE PROJECTED               
004240*        DAILY SPEND, AND ROUTES TO APPROVED, REJECTED, OR                
004250*        CUSTOMER-NOT-FOUND.  EVERY PATH WRITES HISTORY, EMITS            
004260*        A NOTIFICATION EVENT, AND UPDATES THE RUN TOTALS.                
004270*                                                                         
004280     PERFORM 2900-BUILD-HISTORY-RECORD-FROM-REQUEST.                      
004290     PERFORM 8000-LOOK-FOR-CUSTOMER-LIMIT-RECORD.                         
004300*                                                                         
004310     IF WS-NOT-FOUND-CUSTOMER-LIMIT-REC                                   
004320         PERFORM 2400-HANDLE-CUSTOMER-NOT-FOUND                           
004330     ELSE                                                                 
004340         PERFORM 2100-COMPUTE-IMPACT-VALUE                                
004350         COMPUTE WS-PROJECTED-SPENT =                                     
004360                 CSL-CURRENT-DAILY-SPENT + WS-IMPACT-VALUE                
004370         IF WS-PROJECTED-SPENT GREATER THAN                               
004380                                      CSL-DAILY-MAX-AMOUNT                
004390             PERFORM 2300-HANDLE-REJECTED                                 
004400         ELSE                                                             
004410             PERFORM 2200-HANDLE-APPROVED.                                
004420*                                                                         
004430     PERFORM 3000-WRITE-HISTORY-RECORD.                                   
004440     PERFORM 4000-EMIT-NOTIFICATION-EVENT.                                
004450     PERFORM 9000-ACCUMULATE-TOTALS.                                      
004460*                                                                         
004470 2100-COMPUTE-IMPACT-VALUE.                                               
004480*        PROJECTED SPEND IF THIS TRANSACTION WERE APPROVED - TESTED       
004490*        AGAINST CSL-DAILY-MAX-AMOUNT BY THE CALLER, NOT POSTED HERE.     
004500*                                                                         
004510*    DEBIT, CASH_WITHDRAWAL, TRANSFER AND CREDIT ALL CONSUME              
004520*    THE DAILY LIMIT BY THE FULL TRANSACTION AMOUNT.  A                   
004530*    CREDIT-REFUND OFFSET WAS DISCUSSED WHEN THIS RULE WAS                
004540*    WRITTEN BUT NEVER IMPLEMENTED - NONE IS CODED HERE.                  
004550*                                                                         
004560     MOVE TXQ-AMOUNT TO WS-IMPACT-VALUE.                                  
004570*                                                                         
004580 2200-HANDLE-APPROVED.                                                    
004590*        ONLY REACHED WHEN THE PROJECTED SPEND FROM 2100 DOES NOT         
004600*        EXCEED THE CUSTOMER'S DAILY MAXIMUM.                             
004610*                                                                         
004620     MOVE "A" TO WS-OUTCOME-TYPE.                                         
004630     MOVE WS-PROJECTED-SPENT TO CSL-CURRENT-DAILY-SPENT.                  
004640     PERFORM 2210-POST-CUSTOMER-LIMIT.                                    
004650     SET THS-STATUS-APPROVED TO TRUE.                                     
004660     SET THS-RESP-APPROVED TO TRUE.                                       
004670     MOVE "Transaction verified successfully" TO                          
004680             THS-DESCRIPTION.                                             
004690*                                                                         
004700 2210-POST-CUSTOMER-LIMIT.                                                
004710*        WRITES THE NEW CURRENT-DAILY-SPENT BALANCE BACK TO THE           
004720*        MASTER IMMEDIATELY - THE POST IS NOT DEFERRED TO END             
004730*        OF RUN, SO A SECOND TRANSACTION FOR THE SAME CUSTOMER            
004740*        LATER IN THE SAME RUN SEES THE UPDATED BALANCE.                  
004750*                                                                         
004760     REWRITE CSL-CUSTOMER-LIMIT                                           
004770         INVALID KEY                                                      
004780             DISPLAY "*** ERROR REWRITING CUSTOMER-LIMIT "                
004790                     CSL-CUSTOMER-ID.                                     
004800*                                                                         
004810 2300-HANDLE-REJECTED.                                                    
004820*        RESPONSE CODE 51 - SAME CODE THE OLD AUTHORIZATION SWITCH        
004830*        USED FOR INSUFFICIENT FUNDS, REUSED HERE FOR OVER-LIMIT.         
004840*                                                                         
004850     MOVE "L" TO WS-OUTCOME-TYPE.                                         
004860     SET THS-STATUS-REJECTED TO TRUE.                                     
004870     SET THS-RESP-LIMIT-EXCEEDED TO TRUE.                                 
004880     MOVE "Daily transaction limit exceeded" TO                           
004890             THS-DESCRIPTION.                                             
004900*                                                                         
004910 2400-HANDLE-CUSTOMER-NOT-FOUND.                                          
004920*        RESPONSE CODE 14 - NO CUSTOMER-LIMIT RECORD FOR THE              
004930*        PRESENTED CUSTOMER-ID. CURRENT-DAILY-SPENT IS NOT TOUCHED        
004940*        BECAUSE THERE IS NO RECORD TO POST IT TO.                        
004950*                                                                         
004960     MOVE "N" TO WS-OUTCOME-TYPE.                                         
004970     SET THS-STATUS-ERROR TO TRUE.                                        
004980     SET THS-RESP-CUST-NOT-FOUND TO TRUE.                                 
004990     MOVE "Customer not found in system" TO                               
005000             THS-DESCRIPTION.                                             
005010*                                                                         
005020 2900-BUILD-HISTORY-RECORD-FROM-REQUEST.                                  
005030*        COPIES THE REQUEST FIELDS STRAIGHT ACROSS INTO THE               
005040*        HISTORY RECORD - NO RE-EDITING HAPPENS HERE, SINCE               
005050*        1200-VALIDATE-REQUEST ALREADY PASSED THIS TRANSACTION.           
005060*        STATUS, RESPONSE-CODE, AND DESCRIPTION ARE LEFT FOR              
005070*        2200/2300/2400 TO FILL IN ACCORDING TO THE OUTCOME.              
005080*                                                                         
005090     MOVE TXQ-TXN-ID        TO THS-TXN-ID.                                
005100     PERFORM 2950-GENERATE-CORRELATION-ID.                                
005110     MOVE TXQ-ACCOUNT-ID    TO THS-ACCOUNT-ID.                            
005120     MOVE TXQ-CUSTOMER-ID   TO THS-CUSTOMER-ID.                           
005130     MOVE TXQ-AMOUNT        TO THS-AMOUNT.                                
005140     MOVE TXQ-CURRENCY      TO THS-CURRENCY.                              
005150     MOVE TXQ-OPERATION-TYPE TO THS-OPERATION-TYPE.                       
005160     MOVE TXQ-MERCHANT-ID   TO THS-MERCHANT-ID.                           
005170     MOVE TXQ-MERCHANT-NAME TO THS-MERCHANT-NAME.                         
005180     MOVE TXQ-MCC           TO THS-MCC.                                   
005190     MOVE TXQ-TERMINAL-ID   TO THS-TERMINAL-ID.                           
005200     MOVE TXQ-IP-ADDRESS    TO THS-IP-ADDRESS.                            
005210     MOVE TXQ-CHANNEL       TO THS-CHANNEL.                               
005220     MOVE WS-STAMP-DATE     TO THS-CREATED-AT-DATE.                       
005230     MOVE WS-STAMP-TIME     TO THS-CREATED-AT-TIME.                       
005240*                                                                         
005250 2950-GENERATE-CORRELATION-ID.                                            
005260*        BUILT FROM THE RUN STAMP PLUS THE READ-COUNT SO FAR -            
005270*        UNIQUE WITHIN A RUN AS LONG AS TWO RUNS NEVER SHARE THE          
005280*        SAME STAMP SECOND, WHICH AT THIS SHOP'S BATCH SCHEDULE           
005290*        HAS NEVER HAPPENED.  NOT A GUID - JUST A TRACE TAG.              
005300*                                                                         
005310     MOVE WS-COUNT-READ TO WS-SEQ-DISPLAY.                                
005320     MOVE SPACES TO THS-CORRELATION-ID.                                   
005330     STRING "CR" WS-STAMP-DATE WS-STAMP-TIME WS-SEQ-DISPLAY               
005340         DELIMITED BY SIZE                                                
005350         INTO THS-CORRELATION-ID.                                         
005360*                                                                         
005370 3000-WRITE-HISTORY-RECORD.                                               
005380*        ADDS THE NEW ENTRY TO THE IN-MEMORY IDEMPOTENCY TABLE            
005390*        RIGHT AFTER THE FILE WRITE SO A DUPLICATE OF THIS SAME           
005400*        TXN-ID, ARRIVING LATER IN THIS SAME RUN, IS CAUGHT BY            
005410*        1100-CHECK-IDEMPOTENCY WITHOUT WAITING FOR TOMORROW'S            
005420*        PRELOAD - SEE PL-LOOK-FOR-HISTORY-RECORD.CBL.                    
005430     WRITE THS-TRANSACTION-HISTORY.                                       
005440     PERFORM 8170-ADD-HISTORY-TABLE-ENTRY.                                
005450*                                                                         
005460 4000-EMIT-NOTIFICATION-EVENT.                                            
005470*        WRITTEN FOR EVERY DECIDED TRANSACTION, NOT JUST                  
005480*        APPROVALS - CUSTOMER-NOTIFICATION SORTS OUT APPROVED             
005490*        VERSUS REJECTED MESSAGING ON ITS OWN SIDE.                       
005500*                                                                         
005510     MOVE THS-TXN-ID         TO NEV-TXN-ID.                               
005520     MOVE THS-CUSTOMER-ID    TO NEV-CUSTOMER-ID.                          
005530     MOVE THS-AMOUNT         TO NEV-AMOUNT.                               
005540     MOVE THS-STATUS         TO NEV-STATUS.                               
005550     MOVE THS-RESPONSE-CODE  TO NEV-RESPONSE-CODE.                        
005560     MOVE THS-CREATED-AT-DATE TO NEV-TIMESTAMP-DATE.                      
005570     MOVE THS-CREATED-AT-TIME TO NEV-TIMESTAMP-TIME.                      
005580     MOVE THS-CORRELATION-ID TO NEV-CORRELATION-ID.                       
005590*                                                                         
005600     WRITE NEV-NOTIFICATION-EVENT.                                        
005610*                                                                         
005620 9000-ACCUMULATE-TOTALS.                                                  
005630*        RUN TOTALS ONLY - NO CONTROL BREAK IN THIS STEP BESIDES          
005640*        THE FINAL ONE PRINTED BY 9500 AT END OF RUN.                     
005650*                                                                         
005660     IF WS-OUTCOME-TYPE EQUAL "A"                                         
005670         ADD 1 TO WS-COUNT-APPROVED                                       
005680         ADD THS-AMOUNT TO WS-TOTAL-APPROVED-AMT                          
005690     ELSE                                                                 
005700         IF WS-OUTCOME-TYPE EQUAL "L"                                     
005710             ADD 1 TO WS-COUNT-REJ-LIMIT                                  
005720             ADD THS-AMOUNT TO WS-TOTAL-REJECTED-AMT                      
005730         ELSE                                                             
005740             ADD 1 TO WS-COUNT-REJ-NOTFOUND.                              
005750*                                                                         
005760 9500-PRINT-SUMMARY-REPORT.                                               
005770*        LAST STEP OF THE RUN - PRINTS THE CONTROL-BREAK                  
005780*        SUMMARY OF READ/APPROVED/REJECTED/DUPLICATE COUNTS               
005790*        AND DOLLAR TOTALS.  ONE PAGE, ONE BREAK LEVEL (RUN               
005800*        TOTAL ONLY) - THIS BATCH STEP HAS NO INTERMEDIATE                
005810*        CONTROL GROUPS TO BREAK ON.                                      
005820*                                                                         
005830     OPEN OUTPUT PRINTER-FILE.                                            
005840*                                                                         
005850     MOVE RPT-HEADING-LINE TO PRT-PRINT-LINE.                             
005860     WRITE PRT-PRINT-LINE BEFORE ADVANCING 1.                             
005870*                                                                         
005880     MOVE WS-COUNT-READ TO RPT-COUNT-READ.                                
005890     MOVE RPT-DETAIL-1 TO PRT-PRINT-LINE.                                 
005900     WRITE PRT-PRINT-LINE BEFORE ADVANCING 2.                             
005910*                                                                         
005920     MOVE WS-COUNT-APPROVED TO RPT-COUNT-APPROVED.                        
005930     MOVE WS-TOTAL-APPROVED-AMT TO RPT-TOTAL-APPROVED.                    
005940     MOVE RPT-DETAIL-2 TO PRT-PRINT-LINE.                                 
005950     WRITE PRT-PRINT-LINE BEFORE ADVANCING 1.                             
005960*                                                                         
005970     MOVE WS-COUNT-REJ-LIMIT TO RPT-COUNT-REJ-LIMIT.                      
005980     MOVE WS-TOTAL-REJECTED-AMT TO RPT-TOTAL-REJECTED.                    
005990     MOVE RPT-DETAIL-3 TO PRT-PRINT-LINE.                                 
006000     WRITE PRT-PRINT-LINE BEFORE ADVANCING 1.                             
006010*                                                                         
006020     MOVE WS-COUNT-REJ-NOTFOUND TO RPT-COUNT-REJ-NOTFOUND.                
006030     MOVE RPT-DETAIL-4 TO PRT-PRINT-LINE.                                 
006040     WRITE PRT-PRINT-LINE BEFORE ADVANCING 1.                             
006050*                                                                         
006060     MOVE WS-COUNT-DUPLICATE TO RPT-COUNT-DUPLICATE.                      
006070     MOVE RPT-DETAIL-5 TO PRT-PRINT-LINE.                                 
006080     WRITE PRT-PRINT-LINE BEFORE ADVANCING 1.                             
006090*                                                                         
006100     CLOSE PRINTER-FILE.                                                  
006110*                                                                         
006120 9900-TERMINATION.                                                        
006130*        CLOSES EVERY FILE OPENED IN 0100-INITIALIZATION, IN              
006140*        NO PARTICULAR ORDER, THEN PRINTS THE SUMMARY REPORT              
006150*        BEFORE RETURNING CONTROL TO 0000-MAIN-PROCESS FOR                
006160*        THE FINAL STOP RUN.                                              
006170*                                                                         
006180     CLOSE TRANSACTION-REQUEST-FILE.                                      
006190     CLOSE CUSTOMER-LIMIT-FILE.                                           
006200     CLOSE TRANSACTION-HISTORY-FILE.                                      
006210     CLOSE NOTIFICATION-EVENT-FILE.                                       
006220     PERFORM 9500-PRINT-SUMMARY-REPORT.                                   
006230*                                                                         
006240     COPY "PL-LOOK-FOR-CUSTOMER-LIMIT-RECORD.CBL".                        
006250     COPY "PL-LOOK-FOR-HISTORY-RECORD.CBL".                               
