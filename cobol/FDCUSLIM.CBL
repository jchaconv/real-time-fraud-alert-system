000010*    FDCUSLIM.CBL                                                         
000020*    RECORD LAYOUT - CUSTOMER DAILY LIMIT MASTER                          
000030*    ONE RECORD PER CUSTOMER.  CURRENT-DAILY-SPENT IS THE                 
000040*    RUNNING TOTAL POSTED BY THE DECISION ENGINE ON EVERY                 
000050*    APPROVAL.  RESET OF THE DAILY COUNTER TO ZERO IS A                   
000060*    SEPARATE, NOT-YET-WRITTEN PROCEDURE - THIS PROGRAM ONLY              
000070*    RECORDS WHEN IT LAST HAPPENED.                                       
000071*                                                                         
000072*    RELATIVE FILE, KEYED BY RELATIVE RECORD NUMBER - THE                 
000073*    DECISION PROGRAM PRELOADS THE WHOLE FILE INTO A WORKING-             
000074*    STORAGE TABLE (SEE WSCUSTBL.CBL) AT START OF RUN AND DOES            
000075*    ITS LOOKUPS AGAINST THAT TABLE, NOT AGAINST THIS FILE                
000076*    DIRECTLY, FOR THE SAME REASON TRANSACTION-HISTORY IS                 
000077*    PRELOADED - ONE OPEN FILE READ PER CUSTOMER WOULD NOT HOLD           
000078*    UP AT THIS VOLUME.                                                   
000080*                                                                         
000090     FD  CUSTOMER-LIMIT-FILE                                              
000100         LABEL RECORDS ARE STANDARD.                                      
000110*                                                                         
000120     01  CSL-CUSTOMER-LIMIT.                                              
000130         05  CSL-CUSTOMER-ID             PIC X(20).                       
000131*        DAILY-MAX-AMOUNT IS THE CEILING SET FOR THE CUSTOMER -           
000132*        CURRENT-DAILY-SPENT PLUS THE PRESENTED TRANSACTION               
000133*        AMOUNT MUST NOT EXCEED THIS VALUE OR THE TRANSACTION             
000134*        IS REJECTED WITH RESPONSE CODE 51.                               
000140         05  CSL-DAILY-MAX-AMOUNT        PIC S9(9)V99.                    
000150         05  CSL-CURRENT-DAILY-SPENT     PIC S9(9)V99.                    
000151*        LAST-RESET IS STAMPED WHENEVER THE DAILY RESET                   
000152*        PROCEDURE RUNS (WHEN WRITTEN) - UNTIL THEN THIS PAIR             
000153*        OF FIELDS SIMPLY CARRIES WHATEVER VALUE WAS LOADED               
000154*        WITH THE MASTER FILE.  CARRIED BOTH AS EDITED PIC X              
000155*        AND REDEFINED NUMERIC COMPONENTS FOR DATE ARITHMETIC,            
000156*        SAME PATTERN AS THE OTHER TIMESTAMP FIELDS IN THIS               
000157*        SYSTEM.                                                          
000160         05  CSL-LAST-RESET-DATE         PIC X(08).                       
000170         05  CSL-LAST-RESET-DATE-R REDEFINES                              
000180                 CSL-LAST-RESET-DATE.                                     
000190             10  CSL-RESET-CCYY          PIC 9(04).                       
000200             10  CSL-RESET-MM            PIC 9(02).                       
000210             10  CSL-RESET-DD            PIC 9(02).                       
000220         05  CSL-LAST-RESET-TIME         PIC X(06).                       
000230         05  CSL-LAST-RESET-TIME-R REDEFINES                              
000240                 CSL-LAST-RESET-TIME.                                     
000250             10  CSL-RESET-HH            PIC 9(02).                       
000260             10  CSL-RESET-MN            PIC 9(02).                       
000270             10  CSL-RESET-SS            PIC 9(02).                       
000271*        RECORD-STATUS MARKS A CUSTOMER-LIMIT RECORD ACTIVE OR            
000272*        INACTIVE WITHOUT PHYSICALLY DELETING IT FROM THE                 
000273*        MASTER.  CARRIED ON THE LAYOUT FOR THE SAME REASON THE           
000274*        OLD STATE MASTER CARRIED ONE - NOT YET EDITED BY THE             
000275*        DECISION ENGINE'S LOOKUP PARAGRAPHS.                             
000280         05  CSL-RECORD-STATUS           PIC X(01).                       
000290             88  CSL-RECORD-ACTIVE       VALUE "A".                       
000300             88  CSL-RECORD-INACTIVE     VALUE "I".                       
000301*        FILLER RESERVED FOR FUTURE MASTER FIELDS WITHOUT                 
000302*        FORCING A FILE CONVERSION.                                       
000310         05  FILLER                      PIC X(23).                       
