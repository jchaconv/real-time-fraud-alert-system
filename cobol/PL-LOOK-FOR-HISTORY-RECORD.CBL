000010*    PL-LOOK-FOR-HISTORY-RECORD.CBL                                       
000020*    PARAGRAPH LIBRARY - IDEMPOTENCY CACHE LOOKUP AND LOAD.               
000030*    THE "CACHE" IS THE WHT-HISTORY-TABLE WORKING-STORAGE TABLE           
000040*    (SEE WSHSTTBL.CBL), PRELOADED FROM TRANSACTION-HISTORY-FILE          
000050*    SO A DUPLICATE TXN-ID NEVER HAS TO RE-READ THE HISTORY FILE.         
000051*                                                                         
000052*    THREE ENTRY POINTS:                                                  
000053*        8100 - LOOK UP ONE TXN-ID AGAINST THE LOADED TABLE.              
000054*        8150 - PRELOAD THE WHOLE TABLE AT START OF RUN.                  
000055*        8170 - ADD ONE NEWLY-DECIDED TRANSACTION TO THE TABLE            
000056*               SO A DUPLICATE ARRIVING LATER IN THE SAME RUN             
000057*               IS CAUGHT WITHOUT WAITING FOR THE NEXT PRELOAD.           
000060*                                                                         
000070 8100-LOOK-FOR-HISTORY-RECORD.                                            
000071*        SEQUENTIAL TABLE SEARCH, OLDEST-LOADED ENTRY FIRST.              
000072*        SEE WSHSTTBL.CBL FOR WHY THIS IS SEQUENTIAL RATHER               
000073*        THAN AN INDEXED OR BINARY SEARCH.                                
000080     SET WS-NOT-FOUND-HISTORY-REC TO TRUE                                 
000090     SET WHT-NDX TO 1                                                     
000100     SEARCH WHT-HISTORY-ENTRY                                             
000110         AT END                                                           
000120             SET WS-NOT-FOUND-HISTORY-REC TO TRUE                         
000130         WHEN WHT-TXN-ID (WHT-NDX) EQUAL TXQ-TXN-ID                       
000131*            MATCH FOUND - THIS IS A RETRANSMISSION OF A                  
000132*            TRANSACTION ALREADY DECIDED.  THE CALLER RE-EMITS            
000133*            THESE FOUR FIELDS RATHER THAN RE-RUNNING THE                 
000134*            DECISION LOGIC, SO THE ANSWER CANNOT CHANGE ON A             
000135*            RESUBMIT.                                                    
000140             SET WS-FOUND-HISTORY-REC TO TRUE                             
000150             MOVE WHT-STATUS (WHT-NDX)     TO WS-DUP-STATUS               
000160             MOVE WHT-RESPONSE-CODE (WHT-NDX)                             
000170                                      TO WS-DUP-RESPONSE-CODE             
000180             MOVE WHT-DESCRIPTION (WHT-NDX) TO WS-DUP-DESC                
000190             MOVE WHT-CORRELATION-ID (WHT-NDX)                            
000200                                      TO WS-DUP-CORRELATION-ID.           
000210*                                                                         
000220 8100-EXIT.                                                               
000230     EXIT.                                                                
000240*                                                                         
000250 8150-LOAD-HISTORY-TABLE.                                                 
000251*        RUNS ONCE, AT THE TOP OF THE JOB STEP, BEFORE THE                
000252*        TRANSACTION-REQUEST QUEUE IS OPENED.  IF THE HISTORY             
000253*        FILE HAS GROWN PAST WHT-MAX-TABLE-SIZE THIS PRELOAD              
000254*        STOPS SHORT AND THE IDEMPOTENCY CACHE IS INCOMPLETE -            
000255*        OPERATIONS MUST WATCH FOR THAT AND RAISE THE LIMIT.              
000260     MOVE ZERO TO WHT-TABLE-COUNT                                         
000270     OPEN INPUT TRANSACTION-HISTORY-FILE                                  
000280     SET WS-END-OF-PRELOAD TO FALSE                                       
000290     PERFORM 8160-LOAD-ONE-HISTORY-ENTRY                                  
000300         UNTIL WS-END-OF-PRELOAD                                          
000310     CLOSE TRANSACTION-HISTORY-FILE.                                      
000320*                                                                         
000330 8150-EXIT.                                                               
000340     EXIT.                                                                
000350*                                                                         
000360 8160-LOAD-ONE-HISTORY-ENTRY.                                             
000361*        ONE READ, ONE TABLE ENTRY.  ORDER IN THE TABLE FOLLOWS           
000362*        WHATEVER ORDER TRANSACTION-HISTORY-FILE READS BACK IN -          
000363*        THIS PARAGRAPH DOES NOT REORDER OR DEDUPLICATE, SINCE            
000364*        TXN-ID IS ALREADY UNIQUE ON THE FILE BY CONSTRUCTION.            
000370     READ TRANSACTION-HISTORY-FILE                                        
000380         AT END                                                           
000390             SET WS-END-OF-PRELOAD TO TRUE.                               
000400*                                                                         
000410     IF NOT WS-END-OF-PRELOAD                                             
000420         ADD 1 TO WHT-TABLE-COUNT                                         
000430         MOVE THS-TXN-ID TO WHT-TXN-ID (WHT-TABLE-COUNT)                  
000440         MOVE THS-STATUS TO WHT-STATUS (WHT-TABLE-COUNT)                  
000450         MOVE THS-RESPONSE-CODE TO                                        
000460                 WHT-RESPONSE-CODE (WHT-TABLE-COUNT)                      
000470         MOVE THS-DESCRIPTION TO                                          
000480                 WHT-DESCRIPTION (WHT-TABLE-COUNT)                        
000490         MOVE THS-CORRELATION-ID TO                                       
000500                 WHT-CORRELATION-ID (WHT-TABLE-COUNT)                     
000510         MOVE THS-CREATED-AT-DATE TO                                      
000520                 WHT-CREATED-AT-DATE (WHT-TABLE-COUNT)                    
000530         MOVE THS-CREATED-AT-TIME TO                                      
000540                 WHT-CREATED-AT-TIME (WHT-TABLE-COUNT).                   
000550*                                                                         
000560 8160-EXIT.                                                               
000570     EXIT.                                                                
000580*                                                                         
000590 8170-ADD-HISTORY-TABLE-ENTRY.                                            
000591*        CALLED RIGHT AFTER A NEW TRANSACTION-HISTORY RECORD IS           
000592*        WRITTEN, SO THE SAME RUN CAN CATCH A DUPLICATE OF IT             
000593*        WITHOUT A SECOND PASS OVER THE HISTORY FILE.  MIRRORS            
000594*        8160 FIELD FOR FIELD BUT READS FROM THE RECORD JUST              
000595*        BUILT IN WORKING-STORAGE RATHER THAN FROM A FILE READ.           
000600     ADD 1 TO WHT-TABLE-COUNT                                             
000610     MOVE THS-TXN-ID TO WHT-TXN-ID (WHT-TABLE-COUNT)                      
000620     MOVE THS-STATUS TO WHT-STATUS (WHT-TABLE-COUNT)                      
000630     MOVE THS-RESPONSE-CODE TO                                            
000640             WHT-RESPONSE-CODE (WHT-TABLE-COUNT)                          
000650     MOVE THS-DESCRIPTION TO                                              
000660             WHT-DESCRIPTION (WHT-TABLE-COUNT)                            
000670     MOVE THS-CORRELATION-ID TO                                           
000680             WHT-CORRELATION-ID (WHT-TABLE-COUNT)                         
000690     MOVE THS-CREATED-AT-DATE TO                                          
000700             WHT-CREATED-AT-DATE (WHT-TABLE-COUNT)                        
000710     MOVE THS-CREATED-AT-TIME TO                                          
000720             WHT-CREATED-AT-TIME (WHT-TABLE-COUNT).                       
000730*                                                                         
000740 8170-EXIT.                                                               
000750     EXIT.                                                                
