000010*    WSHSTTBL.CBL                                                         
000020*    WORKING-STORAGE TABLE USED AS THE IDEMPOTENCY CACHE.                 
000030*    PRELOADED FROM TRANSACTION-HISTORY-FILE AT START OF RUN              
000040*    (PARAGRAPH 8150-LOAD-HISTORY-TABLE) SO A DUPLICATE TXN-ID            
000041*    CAN BE RESOLVED WITHOUT RE-READING THE HISTORY FILE FOR              
000042*    EVERY TRANSACTION IN THE QUEUE.                                      
000050*                                                                         
000051*    THIS IS A SEARCH-ONLY TABLE - IT IS NEVER REWRITTEN BACK TO          
000052*    THE HISTORY FILE.  A NEW DECISION ADDS AN ENTRY HERE (SEE            
000053*    8170-ADD-HISTORY-TABLE-ENTRY) ONLY SO A SECOND DUPLICATE OF          
000054*    THE SAME TXN-ID, ARRIVING LATER IN THE SAME RUN, IS CAUGHT           
000055*    WITHOUT WAITING FOR TOMORROW'S PRELOAD.  THE FILE ITSELF             
000056*    REMAINS THE SYSTEM OF RECORD; THIS TABLE IS A RUN-SCOPED             
000057*    COPY OF IT.                                                          
000058*                                                                         
000059*    A SEQUENTIAL SEARCH OF THIS TABLE (NOT AN INDEXED LOOKUP)            
000060*    IS WHAT PARAGRAPH 8160 PERFORMS PER TRANSACTION - ACCEPTABLE         
000061*    AT THE VOLUMES THIS RUN SEES BUT THE FIRST THING TO                  
000062*    RECONSIDER IF THE CR-0502 TABLE SIZE EVER HAS TO GROW AGAIN.         
000063*                                                                         
000070     01  WHT-HISTORY-TABLE-CONTROL.                                       
000071*        WHT-TABLE-COUNT IS THE CURRENT HIGH-WATER MARK OF                
000072*        LOADED ENTRIES - ALSO THE OCCURS DEPENDING ON COUNTER,           
000073*        SO IT MUST BE MAINTAINED EVERY TIME AN ENTRY IS ADDED.           
000080         05  WHT-TABLE-COUNT             PIC S9(5) COMP                   
000090                                          VALUE ZERO.                     
000091*        RAISED FROM THE ORIGINAL SIZE UNDER CR-0502 WHEN DAILY           
000092*        VOLUME OUTGREW THE FIRST CUT OF THIS TABLE - SEE THE             
000093*        CALLING PROGRAM'S CHANGE LOG.  IF THIS LIMIT IS EVER             
000094*        HIT MID-RUN THE PRELOAD PARAGRAPH ABENDS RATHER THAN             
000095*        SILENTLY TRUNCATE THE IDEMPOTENCY CACHE.                         
000100         05  WHT-MAX-TABLE-SIZE          PIC S9(5) COMP                   
000110                                          VALUE +20000.                   
000120         05  FILLER                      PIC X(01).                       
000130     01  WHT-HISTORY-TABLE.                                               
000131*        EACH ENTRY MIRRORS THE FIELDS OF THS-TRANSACTION-HISTORY         
000132*        (SEE FDTXNHST.CBL) THAT THE DUPLICATE-REQUEST RE-EMIT            
000133*        NEEDS - IT IS NOT A FULL COPY OF THE HISTORY RECORD,             
000134*        ONLY THE FIELDS ACTUALLY RE-EMITTED ON A DUPLICATE HIT.          
000140         05  WHT-HISTORY-ENTRY                                            
000150                 OCCURS 1 TO 20000 TIMES                                  
000160                 DEPENDING ON WHT-TABLE-COUNT                             
000170                 INDEXED BY WHT-NDX.                                      
000171*            TXN-ID IS THE SEARCH ARGUMENT - THE CALLER'S                 
000172*            IDEMPOTENCY KEY.                                             
000180             10  WHT-TXN-ID              PIC X(36).                       
000181*            STATUS/RESPONSE-CODE/DESCRIPTION ARE THE STORED              
000182*            OUTCOME OF THE ORIGINAL DECISION, RE-EMITTED                 
000183*            VERBATIM ON A DUPLICATE SO THE CALLER CANNOT GET A           
000184*            DIFFERENT ANSWER BY RESUBMITTING THE SAME REQUEST.           
000190             10  WHT-STATUS              PIC X(10).                       
000200             10  WHT-RESPONSE-CODE       PIC X(02).                       
000210             10  WHT-DESCRIPTION         PIC X(60).                       
000211*            CORRELATION-ID IS CARRIED SO A DUPLICATE RE-EMIT             
000212*            STILL TRACES BACK TO THE SAME NOTIFICATION-EVENT             
000213*            AS THE ORIGINAL DECISION.                                    
000220             10  WHT-CORRELATION-ID      PIC X(36).                       
000221*            CREATED-AT IS THE ORIGINAL DECISION TIMESTAMP, NOT           
000222*            THE TIME OF THE DUPLICATE REQUEST - THE RE-EMIT              
000223*            REPORTS WHEN THE TRANSACTION WAS ACTUALLY DECIDED.           
000230             10  WHT-CREATED-AT-DATE     PIC X(08).                       
000240             10  WHT-CREATED-AT-TIME     PIC X(06).                       
000250             10  FILLER                  PIC X(01).                       
