000010*    WSSTAMP1.CBL                                                         
000020*    WORKING-STORAGE TO BE USED FOR DATE/TIME STAMPING OF                 
000030*    TRANSACTION-HISTORY, NOTIFICATION-EVENT AND OUTBOX-EVENT             
000040*    RECORDS.  REWORKED FROM THE OLD PLDATE.CBL DATE-PROMPTING            
000050*    COPYBOOK - THIS SHOP NO LONGER PROMPTS FOR A DATE IN THE             
000060*    BATCH STREAM, IT STAMPS FROM THE SYSTEM CLOCK.                       
000070*                                                                         
000080     01  WS-STAMP-TODAY.                                                  
000090         05  WS-STAMP-DATE               PIC 9(08).                       
000100         05  WS-STAMP-TIME               PIC 9(06).                       
000110         05  FILLER                      PIC X(01).                       
000120     01  WS-STAMP-TODAY-R REDEFINES WS-STAMP-TODAY.                       
000130         05  WS-STAMP-CCYY               PIC 9(04).                       
000140         05  WS-STAMP-MM                 PIC 9(02).                       
000150         05  WS-STAMP-DD                 PIC 9(02).                       
000160         05  WS-STAMP-HH                 PIC 9(02).                       
000170         05  WS-STAMP-MN                 PIC 9(02).                       
000180         05  WS-STAMP-SS                 PIC 9(02).                       
000190         05  FILLER                      PIC X(01).                       
