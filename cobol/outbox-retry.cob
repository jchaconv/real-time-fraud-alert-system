000010     IDENTIFICATION DIVISION.                                             
000020     PROGRAM-ID.    OUTBOX-RETRY.                                         
000030     AUTHOR.        T. FIGUEROA.                                          
000040     INSTALLATION.  CONSOLIDATED CARD SERVICES - DATA PROC.               
000050     DATE-WRITTEN.  02/22/96.                                             
000060     DATE-COMPILED.                                                       
000070     SECURITY.      CONFIDENTIAL - AUTHORIZED D/P STAFF ONLY.             
000080*                                                                         
000090*    -----------------------------------------------------                
000100*    CHANGE LOG                                                           
000110*    -----------------------------------------------------                
000120*    02/22/96 TF  CR-0466  ORIGINAL PROGRAM WRITTEN. SWEEPS               
000130*                          OUTBOX-EVENT FOR STATUS=FAILED AND             
000140*                          RETRIES DELIVERY, OLDEST FIRST.                
000150*    09/18/96 TF  CR-0481  SORT STEP ADDED - RELATIVE FILE                
000160*                          ORDER IS NOT CREATED-AT ORDER, SO              
000170*                          A WORK FILE IS SORTED FIRST.                   
000180*    03/05/97 JH  CR-0495  FATAL AT RETRY-COUNT >= 10 PER                 
000190*                          OPERATIONS REQUEST - RECORD STAYS              
000200*                          ON FILE FOR MANUAL REVIEW.                     
000210*    12/09/98 JH  CR-0562  Y2K - CREATED-AT/UPDATED-AT SORT               
000220*                          KEYS CONFIRMED CCYY-BASED.                     
000230*    04/22/03 RM  CR-0679  RUN AS ITS OWN BATCH STEP, SCHEDULED           
000240*                          INDEPENDENTLY OF CUSTOMER-NOTIFICATION.        
000250*    02/11/08 TF  CR-2290  REDELIVERY TEST WAS CHECKING THE SAME          
000260*                          AMOUNT LINE THAT PUT THE EVENT IN THE          
000270*                          OUTBOX, SO DELIVERY COULD NEVER                
000280*                          SUCCEED.  ADDED A SEPARATE LARGE-              
000290*                          TICKET LIMIT AND A HEAL-AFTER RETRY            
000300*                          COUNT SO ORDINARY ALERTS CAN CLEAR.            
000310*    -----------------------------------------------------                
000320*                                                                         
000330     ENVIRONMENT DIVISION.                                                
000340     CONFIGURATION SECTION.                                               
000350     SPECIAL-NAMES.                                                       
000360         C01 IS TOP-OF-FORM.                                              
000370*                                                                         
000380     INPUT-OUTPUT SECTION.                                                
000390     FILE-CONTROL.                                                        
000400*                                                                         
000410         COPY "SLOUTBOX.CBL".                                             
000420*                                                                         
000430         SELECT SORT-WORK-FILE ASSIGN TO "SRTOUTBX".                      
000440*                                                                         
000450     DATA DIVISION.                                                       
000460     FILE SECTION.                                                        
000470*                                                                         
000480         COPY "FDOUTBOX.CBL".                                             
000490*                                                                         
000500         SD  SORT-WORK-FILE.                                              
000510         01  SRT-OUTBOX-KEY.                                              
000520             05  SRT-CREATED-AT-DATE         PIC X(08).                   
000530             05  SRT-CREATED-AT-TIME         PIC X(06).                   
000540             05  SRT-OUTBOX-ID               PIC S9(9) COMP.              
000550             05  FILLER                      PIC X(10).                   
000560*                                                                         
000570     WORKING-STORAGE SECTION.                                             
000580*                                                                         
000590         01  WS-OBX-FILE-STATUS              PIC X(02).                   
000600         77  WS-OBX-REL-KEY                  PIC S9(9) COMP.              
000610*                                                                         
000620         01  WS-SCAN-SWITCH                  PIC X.                       
000630             88  WS-END-OF-OUTBOX-SCAN       VALUE "Y".                   
000640             88  WS-NOT-END-OF-OUTBOX-SCAN   VALUE "N".                   
000650*                                                                         
000660         01  WS-SORT-SWITCH                  PIC X.                       
000670             88  WS-END-OF-SORT-FILE         VALUE "Y".                   
000680             88  WS-NOT-END-OF-SORT-FILE     VALUE "N".                   
000690*                                                                         
000700         01  WS-ACCEPT-DATE                  PIC 9(06).                   
000710         01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.                   
000720             05  WS-ACCEPT-YY                PIC 9(02).                   
000730             05  WS-ACCEPT-MM                PIC 9(02).                   
000740             05  WS-ACCEPT-DD                PIC 9(02).                   
000750         01  WS-ACCEPT-TIME                  PIC 9(08).                   
000760         01  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.                   
000770             05  WS-ACCEPT-HH                PIC 9(02).                   
000780             05  WS-ACCEPT-MN                PIC 9(02).                   
000790             05  WS-ACCEPT-SS                PIC 9(02).                   
000800             05  WS-ACCEPT-HS                PIC 9(02).                   
000810*                                                                         
000820         01  WS-NOW-DATE.                                                 
000830             05  WS-NOW-CCYY                 PIC 9(04).                   
000840             05  WS-NOW-MM                   PIC 9(02).                   
000850             05  WS-NOW-DD                   PIC 9(02).                   
000860             05  FILLER                      PIC X(01).                   
000870         01  WS-NOW-TIME.                                                 
000880             05  WS-NOW-HH                   PIC 9(02).                   
000890             05  WS-NOW-MN                   PIC 9(02).                   
000900             05  WS-NOW-SS                   PIC 9(02).                   
000910             05  FILLER                      PIC X(01).                   
000920*                                                                         
000930         77  WS-COUNT-RETRIED                PIC S9(5) COMP               
000940                                              VALUE ZERO.                 
000950         77  WS-COUNT-DELIVERED              PIC S9(5) COMP               
000960                                              VALUE ZERO.                 
000970         77  WS-COUNT-FATAL                  PIC S9(5) COMP               
000980                                              VALUE ZERO.                 
000990*        EVERY EVENT THAT REACHES THIS STEP ALREADY CLEARED               
001000*        THE NOTIFICATION PROGRAM'S ALERT THRESHOLD, SO TESTING           
001010*        THAT SAME THRESHOLD AGAIN WOULD NEVER LET A REDELIVERY           
001020*        SUCCEED.  THE TWO CONSTANTS BELOW GIVE 2100 SOMETHING            
001030*        THAT ACTUALLY MOVES: A SEPARATE, HIGHER DOLLAR LINE              
001040*        THAT MARKS A GENUINE LIMIT BREACH (NEVER SELF-HEALS)             
001050*        VERSUS AN ORDINARY ALERT (ASSUMED A TRANSIENT WIRE OR            
001060*        CARRIER GLITCH THAT CLEARS ONCE IT HAS BEEN RETRIED A            
001070*        FEW TIMES), AND THE RETRY COUNT AT WHICH A TRANSIENT             
001080*        GLITCH IS CONSIDERED CLEARED.  CR-2290.                          
001090         77  WS-LARGE-TICKET-LIMIT           PIC S9(9)V99                 
001100                                              VALUE 5000.00.              
001110*                                                                         
001120         77  WS-HEAL-AFTER-RETRY-COUNT       PIC S9(4) COMP               
001130                                              VALUE +3.                   
001140*                                                                         
001150     PROCEDURE DIVISION.                                                  
001160*                                                                         
001170 0000-MAIN-PROCESS.                                                       
001180*        SORT'S INPUT PROCEDURE PULLS EVERY FAILED OUTBOX-EVENT INTO      
001190*        THE WORK FILE (1000); ITS OUTPUT PROCEDURE RETRIES THEM          
001200*        OLDEST-FIRST (2000). NO ROWS ARE EVER RELEASED TO SORT'S         
001210*        OWN MERGE PASS UNTOUCHED - BOTH ENDS ARE PROCEDURAL.             
001220*                                                                         
001230     PERFORM 0100-INITIALIZATION.                                         
001240*                                                                         
001250     SORT SORT-WORK-FILE                                                  
001260         ASCENDING KEY SRT-CREATED-AT-DATE SRT-CREATED-AT-TIME            
001270         INPUT PROCEDURE IS 1000-SELECT-FAILED-EVENTS                     
001280         OUTPUT PROCEDURE IS 2000-RETRY-IN-ORDER.                         
001290*                                                                         
001300     PERFORM 9900-TERMINATION.                                            
001310*                                                                         
001320     STOP RUN.                                                            
001330*                                                                         
001340 0100-INITIALIZATION.                                                     
001350*        CURRENT DATE/TIME IS CAPTURED ONCE, UP FRONT, AND STAMPED        
001360*        ON EVERY RECORD THIS RUN UPDATES - NOT RE-ACCEPTED PER           
001370*        RECORD, SO ALL ROWS TOUCHED BY ONE RUN CARRY THE SAME            
001380*        UPDATED-AT VALUE.                                                
001390*                                                                         
001400     ACCEPT WS-ACCEPT-DATE FROM DATE.                                     
001410     ACCEPT WS-ACCEPT-TIME FROM TIME.                                     
001420     PERFORM 0110-WINDOW-THE-YEAR.                                        
001430     MOVE WS-ACCEPT-MM TO WS-NOW-MM.                                      
001440     MOVE WS-ACCEPT-DD TO WS-NOW-DD.                                      
001450     MOVE WS-ACCEPT-HH TO WS-NOW-HH.                                      
001460     MOVE WS-ACCEPT-MN TO WS-NOW-MN.                                      
001470     MOVE WS-ACCEPT-SS TO WS-NOW-SS.                                      
001480*                                                                         
001490     OPEN I-O OUTBOX-EVENT-FILE.                                          
001500*                                                                         
001510 0110-WINDOW-THE-YEAR.                                                    
001520*        SAME 50/50 PIVOT USED THROUGHOUT THIS SYSTEM - A TWO-DIGIT       
001530*        YEAR OF 49 OR LESS IS 20XX, 50 OR MORE IS 19XX.                  
001540*                                                                         
001550     IF WS-ACCEPT-YY < 50                                                 
001560         COMPUTE WS-NOW-CCYY = 2000 + WS-ACCEPT-YY                        
001570     ELSE                                                                 
001580         COMPUTE WS-NOW-CCYY = 1900 + WS-ACCEPT-YY.                       
001590*                                                                         
001600 1000-SELECT-FAILED-EVENTS.                                               
001610*        SORT INPUT PROCEDURE. RELATIVE RECORD NUMBER ORDER IS            
001620*        WRITE ORDER, NOT AGE ORDER, SO EVERY FAILED EVENT IS             
001630*        RELEASED TO THE WORK FILE FOR SORT TO PUT IN TRUE                
001640*        OLDEST-FIRST SEQUENCE.                                           
001650*                                                                         
001660     MOVE 1 TO WS-OBX-REL-KEY.                                            
001670     START OUTBOX-EVENT-FILE KEY IS NOT LESS THAN                         
001680                                   WS-OBX-REL-KEY                         
001690         INVALID KEY                                                      
001700             SET WS-END-OF-OUTBOX-SCAN TO TRUE.                           
001710*                                                                         
001720     IF NOT WS-END-OF-OUTBOX-SCAN                                         
001730         PERFORM 1010-SELECT-ONE-EVENT                                    
001740             UNTIL WS-END-OF-OUTBOX-SCAN.                                 
001750*                                                                         
001760 1010-SELECT-ONE-EVENT.                                                   
001770*        ONLY OBX-STATUS-FAILED ROWS ARE RELEASED - DELIVERED AND         
001780*        FATAL ROWS ARE LEFT ALONE BY THIS RUN ENTIRELY.                  
001790*                                                                         
001800     READ OUTBOX-EVENT-FILE NEXT RECORD                                   
001810         AT END                                                           
001820             SET WS-END-OF-OUTBOX-SCAN TO TRUE.                           
001830*                                                                         
001840     IF NOT WS-END-OF-OUTBOX-SCAN                                         
001850         IF OBX-STATUS-FAILED                                             
001860             MOVE OBX-CREATED-AT-DATE TO                                  
001870                     SRT-CREATED-AT-DATE                                  
001880             MOVE OBX-CREATED-AT-TIME TO                                  
001890                     SRT-CREATED-AT-TIME                                  
001900             MOVE OBX-OUTBOX-ID TO SRT-OUTBOX-ID                          
001910             RELEASE SRT-OUTBOX-KEY.                                      
001920*                                                                         
001930 2000-RETRY-IN-ORDER.                                                     
001940*        SORT OUTPUT PROCEDURE. RECEIVES THE WORK FILE BACK IN            
001950*        CREATED-AT ORDER AND RETRIES EACH ONE IN TURN.                   
001960*                                                                         
001970     SET WS-NOT-END-OF-SORT-FILE TO TRUE.                                 
001980     RETURN SORT-WORK-FILE                                                
001990         AT END                                                           
002000             SET WS-END-OF-SORT-FILE TO TRUE.                             
002010*                                                                         
002020     PERFORM 2010-RETRY-ONE-EVENT                                         
002030         UNTIL WS-END-OF-SORT-FILE.                                       
002040*                                                                         
002050 2010-RETRY-ONE-EVENT.                                                    
002060*        RE-READS THE LIVE OUTBOX RECORD BY RELATIVE KEY RATHER THAN      
002070*        ACTING ON THE SORT WORK RECORD DIRECTLY - THE WORK RECORD        
002080*        ONLY CARRIES THE SORT KEY AND THE RELATIVE KEY, NOT THE          
002090*        FULL PAYLOAD NEEDED TO REDELIVER.                                
002100*                                                                         
002110     MOVE SRT-OUTBOX-ID TO WS-OBX-REL-KEY.                                
002120     READ OUTBOX-EVENT-FILE RECORD                                        
002130         INVALID KEY                                                      
002140             DISPLAY "*** OUTBOX RECORD VANISHED "                        
002150                     SRT-OUTBOX-ID.                                       
002160*                                                                         
002170     IF WS-OBX-FILE-STATUS EQUAL "00"                                     
002180         ADD 1 TO WS-COUNT-RETRIED                                        
002190         PERFORM 2100-ATTEMPT-REDELIVERY.                                 
002200*                                                                         
002210     RETURN SORT-WORK-FILE                                                
002220         AT END                                                           
002230             SET WS-END-OF-SORT-FILE TO TRUE.                             
002240*                                                                         
002250 2100-ATTEMPT-REDELIVERY.                                                 
002260*        AN EVENT ONLY REACHES THE OUTBOX BECAUSE IT ALREADY              
002270*        TRIPPED THE NOTIFICATION PROGRAM'S ALERT LINE, SO                
002280*        CHECKING THAT SAME LINE AGAIN HERE WOULD NEVER LET A             
002290*        REDELIVERY SUCCEED.  CR-2290 - A TICKET UNDER THE                
002300*        SEPARATE LARGE-TICKET LIMIT IS TREATED AS A TRANSIENT            
002310*        CARRIER OR WIRE GLITCH THAT CLEARS ONCE IT HAS SAT IN            
002320*        THE OUTBOX THROUGH A FEW RETRY CYCLES; A TICKET AT OR            
002330*        ABOVE THE LARGE-TICKET LIMIT IS TREATED AS A GENUINE             
002340*        LIMIT BREACH THAT NEVER CLEARS ON ITS OWN AND RIDES              
002350*        THE RETRY COUNTER UP TO THE FATAL THRESHOLD IN 2300.             
002360         IF OBX-PAY-AMOUNT LESS THAN WS-LARGE-TICKET-LIMIT                
002370             AND OBX-RETRY-COUNT                                          
002380                 GREATER THAN OR EQUAL TO WS-HEAL-AFTER-RETRY-COUNT       
002390             PERFORM 2200-MARK-DELIVERED                                  
002400         ELSE                                                             
002410             PERFORM 2300-MARK-STILL-FAILED.                              
002420*                                                                         
002430 2200-MARK-DELIVERED.                                                     
002440*        DELETED, NOT REWRITTEN - A DELIVERED EVENT HAS NO FURTHER        
002450*        BUSINESS VALUE ON THIS FILE ONCE THE ALERT HAS GONE OUT.         
002460*                                                                         
002470     ADD 1 TO WS-COUNT-DELIVERED.                                         
002480     DELETE OUTBOX-EVENT-FILE RECORD                                      
002490         INVALID KEY                                                      
002500             DISPLAY "*** ERROR DELETING OUTBOX-EVENT "                   
002510                     OBX-TXN-ID.                                          
002520*                                                                         
002530 2300-MARK-STILL-FAILED.                                                  
002540*        RETRY-COUNT IS BUMPED REGARDLESS OF WHY THE RETRY DID NOT        
002550*        SUCCEED - THIS STEP DOES NOT DISTINGUISH A GENUINE LARGE-        
002560*        TICKET BREACH FROM ONE THAT SIMPLY HAS NOT SAT THROUGH           
002570*        ENOUGH RETRY CYCLES YET. TEN STRIKES AND THE RECORD IS           
002580*        FROZEN FATAL FOR MANUAL REVIEW PER CR-0495.                      
002590*                                                                         
002600     ADD 1 TO OBX-RETRY-COUNT.                                            
002610     MOVE WS-NOW-DATE TO OBX-UPDATED-AT-DATE.                             
002620     MOVE WS-NOW-TIME TO OBX-UPDATED-AT-TIME.                             
002630*                                                                         
002640     IF OBX-RETRY-COUNT GREATER THAN OR EQUAL TO 10                       
002650         SET OBX-STATUS-FATAL TO TRUE                                     
002660         ADD 1 TO WS-COUNT-FATAL                                          
002670     ELSE                                                                 
002680         SET OBX-STATUS-FAILED TO TRUE.                                   
002690*                                                                         
002700     REWRITE OBX-OUTBOX-EVENT                                             
002710         INVALID KEY                                                      
002720             DISPLAY "*** ERROR REWRITING OUTBOX-EVENT "                  
002730                     OBX-TXN-ID.                                          
002740*                                                                         
002750 9900-TERMINATION.                                                        
002760*        THREE COUNTS PRINTED TO THE JOB LOG FOR OPERATIONS -             
002770*        RETRIED, DELIVERED, AND FATAL. NO PRINTED REPORT IS              
002780*        PRODUCED BY THIS STEP.                                           
002790*                                                                         
002800     CLOSE OUTBOX-EVENT-FILE.                                             
002810     DISPLAY "OUTBOX RETRY - EVENTS RETRIED : "                           
002820             WS-COUNT-RETRIED.                                            
002830     DISPLAY "OUTBOX RETRY - DELIVERED      : "                           
002840             WS-COUNT-DELIVERED.                                          
002850     DISPLAY "OUTBOX RETRY - MARKED FATAL   : "                           
002860             WS-COUNT-FATAL.                                              
