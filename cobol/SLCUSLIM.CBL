000010*    SLCUSLIM.CBL                                                         
000020*    FILE-CONTROL ENTRY FOR THE CUSTOMER DAILY LIMIT MASTER.              
000030*    RELATIVE ORGANIZATION - A DIRECTORY TABLE BUILT AT START             
000040*    OF RUN (SEE WSCUSTBL.CBL) MAPS CUSTOMER-ID TO THE RELATIVE           
000050*    RECORD NUMBER SO THE MASTER CAN BE READ/REWRITTEN AT RANDOM          
000060*    THE SAME WAY AN INDEXED FILE WOULD BE, WITHOUT ONE.                  
000070*                                                                         
000080     SELECT CUSTOMER-LIMIT-FILE ASSIGN TO "CUSLIM"                        
000090         ORGANIZATION IS RELATIVE                                         
000100         ACCESS MODE IS DYNAMIC                                           
000110         RELATIVE KEY IS WS-CSL-REL-KEY                                   
000120         FILE STATUS IS WS-CSL-FILE-STATUS.                               
